000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. ITMRPT.
000500 AUTHOR. LUIS AUGUSTO FERREIRA.
000600 INSTALLATION. SISTEMA DE CIRCULACAO - BIBLIOTECA CENTRAL.
000700 DATE-WRITTEN. 09/14/1988.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   ITMRPT -- VARREDURA PAGINADA DO ACERVO E RELATORIO DE ITENS.*
001400*                                                               *
001500*   PERCORRE O ARQUIVO DE ITENS (ITEMS-IN) EM PAGINAS DE ATE    *
001600*   PC-PAGE-LIMIT REGISTROS, GUARDA EM MEMORIA O RESULTADO DE   *
001700*   CADA PAGINA (SUCESSO COM OS ITENS LIDOS, OU FALHA) E, AO    *
001800*   FINAL DA VARREDURA, EMITE O RELATORIO DE ITENS EM ORDEM DE  *
001900*   PAGINA COM QUEBRA DE CONTROLE A CADA NOVA PAGINA E TOTAIS   *
002000*   GERAIS NO RODAPE. UMA PAGINA COM FALHA DE LEITURA NAO       *
002100*   INTERROMPE A VARREDURA NEM AS PAGINAS JA LIDAS -- FICA      *
002200*   REGISTRADA NA SUA PROPRIA POSICAO DA TABELA.                *
002300*                                                               *
002400*   HISTORICO DE ALTERACOES                                    *
002500*   -----------------------                                    *
002600*   1988-09-14  LAF  VERSAO INICIAL (LEITURA EM UMA UNICA       *
002700*                    PAGINA, SEM LIMITE)                        *
002800*   1990-09-02  JCT  INCLUIDA PAGINACAO COM LIMITE CONFIGURAVEL *
002900*                    (PC-PAGE-LIMIT) E TABELA DE RESULTADO      *
003000*                    POR PAGINA (OS 0102)                       *
003100*   1994-04-27  JCT  INCLUIDO MODO "SEM LIMITE" (PC-PAGE-LIMIT  *
003200*                    IGUAL A ZERO LE O ACERVO INTEIRO NUMA SO   *
003300*                    PAGINA)                                    *
003400*   1998-11-09  LAF  AJUSTE Y2K - CONFIRMADO QUE O PROGRAMA NAO *
003500*                    MANIPULA DATAS DE NENHUMA FORMA            *
003600*   2001-04-03  MCS  CHAMADO 4502 - PASSOU A USAR REGITM.CPY    *
003700*                    COMPARTILHADO COM O RQMOVE                 *
003800*   2004-08-11  MCS  CHAMADO 4688 - ISOLAMENTO DE FALHA POR     *
003900*                    PAGINA: PAGINA COM ERRO NAO MAIS ABORTA    *
004000*                    AS PAGINAS SEGUINTES                       *
004100*   2009-02-27  VSO  CHAMADO 5601 - LIMITE DE PAGINAS NA TABELA *
004200*                    DE RESULTADO ELEVADO DE 100 PARA 400        *
004300*                                                                *
004400*****************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS HOUVE-ERRO-GRAVE.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT ITEMS-IN          ASSIGN TO ITMIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-ITMIN.
005800*
005900     SELECT ITEMS-REPORT-OUT  ASSIGN TO ITMRPTO
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-ITMRPTO.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  ITEMS-IN
006700     LABEL RECORD IS STANDARD.
006800 01  ITM-REG-IN                         PIC X(60).
006900*
007000 FD  ITEMS-REPORT-OUT
007100     LABEL RECORD IS STANDARD.
007200 01  ITM-RPT-LINHA                      PIC X(59).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 77  FS-ITMIN               PIC X(02).
007700 77  FS-ITMRPTO             PIC X(02).
007800 77  HOUVE-ERRO-GRAVE       PIC X(01) VALUE "N".
007900 77  PAGINA-CURTA-WS        PIC X(01) VALUE "N".
008000     88  PAGINA-CURTA               VALUE "S".
008100 77  QTD-LIDOS-PAGINA-WS    PIC 9(06) COMP VALUE ZERO.
008200 77  QTD-PAGINAS-WS         PIC 9(06) COMP VALUE ZERO.
008300 77  QTD-TOTAL-ITENS-WS     PIC 9(09) COMP VALUE ZERO.
008400 77  QTD-PAGINAS-ERRO-WS    PIC 9(06) COMP VALUE ZERO.
008500 77  SUB-PAGINA-WS          PIC 9(06) COMP VALUE ZERO.
008600 77  SUB-ITEM-WS            PIC 9(06) COMP VALUE ZERO.
008700*
008800*        -- COPY DO LAYOUT DO ITEM (COMPARTILHADO COM RQMOVE) --
008900     COPY REGITM.
009000*
009100*        -- AREA DE PAGINACAO (ITEMS-REPORT-PAGE-CONTROL) --
009200 01  REG-CONTROLE-PAGINA-WS.
009300     05  PC-PAGINA-ATUAL-WS             PIC 9(06) COMP VALUE ZERO.
009400     05  PC-LIMITE-PAGINA-WS            PIC 9(06) COMP VALUE ZERO.
009500     05  PC-OFFSET-PAGINA-WS            PIC 9(09) COMP VALUE ZERO.
009600     05  FILLER                         PIC X(06).
009700*
009800*        -- REDEFINES DA AREA DE PAGINACAO USADA PARA ZERAR OS
009900*        TRES CONTADORES COMP DE UMA SO VEZ (3 CAMPOS BINARIOS
010000*        DE 4 BYTES CADA NESTE COMPILADOR = 12 BYTES NO TOTAL) --
010100 01  REG-CONTROLE-PAGINA-ZERA-WS REDEFINES REG-CONTROLE-PAGINA-WS.
010200     05  FILLER                         PIC X(12).
010300*
010400*        -- TABELA EM MEMORIA DO RESULTADO DE CADA PAGINA
010500*        (CHAMADO 5601-VSO: LIMITE ELEVADO A 400 PAGINAS) --
010600 01  TAB-PAGINAS-WS.
010700     05  RESULTADO-PAGINA-WS OCCURS 400 TIMES
010800             INDEXED BY IDX-PAGINA-WS.
010900         10  PAG-NUMERO-WS              PIC 9(06).
011000         10  PAG-STATUS-WS              PIC X(01).
011100             88  PAG-SUCESSO                VALUE "S".
011200             88  PAG-FALHA                  VALUE "F".
011300         10  PAG-QTD-ITENS-WS           PIC 9(06).
011400         10  FILLER                     PIC X(03).
011500         10  ITENS-PAGINA-WS OCCURS 1000 TIMES
011600                 INDEXED BY IDX-ITEM-PAG-WS.
011700             15  PAG-ITM-ID-WS              PIC X(36).
011800             15  PAG-ITM-STATUS-WS          PIC X(15).
011900             15  FILLER                     PIC X(09).
012000*
012100*        -- LINHAS DE IMPRESSAO DO RELATORIO --
012200 01  LINHA-CABECALHO-WS.
012300     05  FILLER                         PIC X(01) VALUE SPACES.
012400     05  FILLER                         PIC X(05) VALUE "PAGE ".
012500     05  CAB-PAGINA-WS                  PIC 9(06).
012600     05  FILLER                         PIC X(01) VALUE SPACE.
012700     05  FILLER                         PIC X(13) VALUE
012800             "ITEMS REPORT".
012900     05  FILLER                         PIC X(33) VALUE SPACES.
013000*
013100 01  LINHA-DETALHE-WS.
013200     05  DET-PAGINA-WS                  PIC 9(06).
013300     05  FILLER                         PIC X(01) VALUE SPACE.
013400     05  DET-ITEM-ID-WS                 PIC X(36).
013500     05  FILLER                         PIC X(01) VALUE SPACE.
013600     05  DET-ITEM-STATUS-WS             PIC X(15).
013700*        -- REDEFINES P/ CONFERIR SE O STATUS VEIO EM BRANCO
013800*        NO ITEM LIDO (OS 0102) --
013900     05  DET-ITEM-STATUS-ABREV-WS REDEFINES DET-ITEM-STATUS-WS.
014000         10  DET-ITEM-STATUS-PREFIXO-WS PIC X(04).
014100         10  FILLER                     PIC X(11).
014200 01  LINHA-ERRO-WS.
014300     05  FILLER                         PIC X(01) VALUE SPACES.
014400     05  FILLER                         PIC X(22) VALUE
014500             "** PAGE READ FAILED **".
014600     05  ERR-PAGINA-WS                  PIC 9(06).
014700     05  FILLER                         PIC X(30) VALUE SPACES.
014800*
014900 01  LINHA-TOTAL1-WS.
015000     05  FILLER                         PIC X(18) VALUE
015100             "TOTAL ITEMS READ: ".
015200     05  TOT-ITENS-WS                   PIC 9(09).
015300     05  FILLER                         PIC X(32) VALUE SPACES.
015400*
015500 01  LINHA-TOTAL2-WS.
015600     05  FILLER                         PIC X(19) VALUE
015700             "PAGES WITH ERRORS: ".
015800     05  TOT-PAG-ERRO-WS                PIC 9(06).
015900     05  FILLER                         PIC X(34) VALUE SPACES.
016000*
016100 PROCEDURE DIVISION.
016200*
016300 000-CONTROLE.
016400     PERFORM 010-INICIA-PAGINACAO.
016500     OPEN OUTPUT ITEMS-REPORT-OUT.
016600 001-LACO-PAGINAS.
016700     PERFORM 020-LE-PAGINA THRU 020-LE-PAGINA-EXIT.
016800     ADD 1 TO PC-PAGINA-ATUAL-WS.
016900     IF PAGINA-CURTA OR PC-LIMITE-PAGINA-WS = ZERO
017000         GO TO 002-FIM-PAGINAS.
017100     GO TO 001-LACO-PAGINAS.
017200 002-FIM-PAGINAS.
017300     PERFORM 030-EMITE-RELATORIO THRU 030-EMITE-RELATORIO-EXIT.
017400     PERFORM 040-EMITE-TOTAIS.
017500     CLOSE ITEMS-IN ITEMS-REPORT-OUT.
017600     STOP RUN.
017700*
017800 010-INICIA-PAGINACAO.
017900*        -- OS 0102: PAGINA INICIAL ZERO, LIMITE FIXO DE 1000
018000*        REGISTROS POR PAGINA (TAMANHO PADRAO DE LOTE) --
018100     MOVE LOW-VALUES TO REG-CONTROLE-PAGINA-ZERA-WS.
018200     MOVE 1000 TO PC-LIMITE-PAGINA-WS.
018300     MOVE ZERO TO PC-PAGINA-ATUAL-WS PC-OFFSET-PAGINA-WS.
018400     MOVE ZERO TO QTD-PAGINAS-WS QTD-TOTAL-ITENS-WS
018500                  QTD-PAGINAS-ERRO-WS.
018600     OPEN INPUT ITEMS-IN.
018700*
018800 020-LE-PAGINA.
018900*        -- REGRA 1: OFFSET = PAGINA ATUAL * LIMITE --
019000     IF PC-LIMITE-PAGINA-WS = ZERO
019100         MOVE ZERO TO PC-OFFSET-PAGINA-WS
019200     ELSE
019300         COMPUTE PC-OFFSET-PAGINA-WS =
019400             PC-PAGINA-ATUAL-WS * PC-LIMITE-PAGINA-WS.
019500     MOVE "N" TO PAGINA-CURTA-WS.
019600     ADD 1 TO QTD-PAGINAS-WS.
019700     SET IDX-PAGINA-WS TO QTD-PAGINAS-WS.
019800     MOVE PC-PAGINA-ATUAL-WS TO PAG-NUMERO-WS (IDX-PAGINA-WS).
019900     MOVE ZERO TO QTD-LIDOS-PAGINA-WS.
020000 021-LE-ITEM-DA-PAGINA.
020100     IF PC-LIMITE-PAGINA-WS NOT = ZERO
020200        AND QTD-LIDOS-PAGINA-WS = PC-LIMITE-PAGINA-WS
020300         GO TO 020-LE-PAGINA-FIM-OK.
020400*        -- CHAMADO 5601-VSO: A TABELA DA PAGINA (ITENS-PAGINA-WS)
020500*        SO COMPORTA 1000 POSICOES -- NO MODO SEM LIMITE, SE O
020600*        ACERVO TIVER MAIS ITENS QUE ISSO A PAGINA VAI PARA A
020700*        CONTAGEM DE ERRO EM VEZ DE CORTAR OS ITENS EM SILENCIO --
020800     IF QTD-LIDOS-PAGINA-WS = 1000
020900         GO TO 020-LE-PAGINA-FIM-ERRO.
021000     READ ITEMS-IN INTO REG-ITEM-TX
021100         AT END GO TO 020-LE-PAGINA-FIM-CURTA.
021200     IF FS-ITMIN NOT = "00"
021300         GO TO 020-LE-PAGINA-FIM-ERRO.
021400     MOVE ITM-ID-TX     TO ITM-ID-WS
021500     MOVE ITM-STATUS-TX TO ITM-STATUS-WS.
021600     ADD 1 TO QTD-LIDOS-PAGINA-WS.
021700     SET IDX-ITEM-PAG-WS TO QTD-LIDOS-PAGINA-WS.
021800     MOVE ITM-ID-WS
021900          TO PAG-ITM-ID-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS)
022000     MOVE ITM-STATUS-WS
022100          TO PAG-ITM-STATUS-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS).
022200     GO TO 021-LE-ITEM-DA-PAGINA.
022300 020-LE-PAGINA-FIM-CURTA.
022400     MOVE "S" TO PAGINA-CURTA-WS.
022500 020-LE-PAGINA-FIM-OK.
022600     MOVE "S" TO PAG-STATUS-WS (IDX-PAGINA-WS).
022700     MOVE QTD-LIDOS-PAGINA-WS TO PAG-QTD-ITENS-WS (IDX-PAGINA-WS).
022800     ADD QTD-LIDOS-PAGINA-WS TO QTD-TOTAL-ITENS-WS.
022900     GO TO 020-LE-PAGINA-EXIT.
023000*        -- CHAMADO 4688-MCS: PAGINA COM ERRO DE LEITURA FICA
023100*        REGISTRADA COMO FALHA MAS NAO ABORTA A VARREDURA --
023200 020-LE-PAGINA-FIM-ERRO.
023300     MOVE "F" TO PAG-STATUS-WS (IDX-PAGINA-WS).
023400     MOVE ZERO TO PAG-QTD-ITENS-WS (IDX-PAGINA-WS).
023500*        -- REGRA 3: PAGINA COM FALHA NAO INTERROMPE A VARREDURA,
023600*        A PROXIMA PAGINA CONTINUA SENDO TENTADA NORMALMENTE --
023700 020-LE-PAGINA-EXIT.
023800     EXIT.
023900*
024000 030-EMITE-RELATORIO.
024100*        -- PASSO 3: PERCORRE A TABELA EM ORDEM DE PAGINA, IMPRIME
024200*        CABECALHO A CADA QUEBRA DE PAGINA E AS LINHAS DE DETALHE --
024300     PERFORM 031-EMITE-UMA-PAGINA VARYING SUB-PAGINA-WS
024400         FROM 1 BY 1 UNTIL SUB-PAGINA-WS > QTD-PAGINAS-WS.
024500 030-EMITE-RELATORIO-EXIT.
024600     EXIT.
024700*
024800 031-EMITE-UMA-PAGINA.
024900*        -- COLUNA DO RELATORIO E 1-BASED, TABELA INTERNA GUARDA
025000*        O NUMERO DE PAGINA 0-BASED (CHAMADO 0102) --
025100     SET IDX-PAGINA-WS TO SUB-PAGINA-WS.
025200     IF PAG-FALHA (IDX-PAGINA-WS)
025300         ADD 1 TO QTD-PAGINAS-ERRO-WS
025400         COMPUTE ERR-PAGINA-WS = PAG-NUMERO-WS (IDX-PAGINA-WS) + 1
025500         WRITE ITM-RPT-LINHA FROM LINHA-ERRO-WS
025600         GO TO 031-EMITE-UMA-PAGINA-EXIT.
025700     COMPUTE CAB-PAGINA-WS = PAG-NUMERO-WS (IDX-PAGINA-WS) + 1.
025800     WRITE ITM-RPT-LINHA FROM LINHA-CABECALHO-WS.
025900     PERFORM 032-EMITE-UM-ITEM VARYING SUB-ITEM-WS
026000         FROM 1 BY 1
026100         UNTIL SUB-ITEM-WS > PAG-QTD-ITENS-WS (IDX-PAGINA-WS).
026200 031-EMITE-UMA-PAGINA-EXIT.
026300     EXIT.
026400*
026500 032-EMITE-UM-ITEM.
026600     SET IDX-ITEM-PAG-WS TO SUB-ITEM-WS.
026700     COMPUTE DET-PAGINA-WS = PAG-NUMERO-WS (IDX-PAGINA-WS) + 1.
026800     MOVE PAG-ITM-ID-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS)
026900          TO DET-ITEM-ID-WS.
027000     MOVE PAG-ITM-STATUS-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS)
027100          TO DET-ITEM-STATUS-WS.
027200     IF DET-ITEM-STATUS-PREFIXO-WS = SPACES
027300         DISPLAY "ITMRPT: ITEM " DET-ITEM-ID-WS
027400             " SEM STATUS NA PAGINA " DET-PAGINA-WS.
027500     WRITE ITM-RPT-LINHA FROM LINHA-DETALHE-WS.
027600*
027700 040-EMITE-TOTAIS.
027800     MOVE QTD-TOTAL-ITENS-WS TO TOT-ITENS-WS.
027900     WRITE ITM-RPT-LINHA FROM LINHA-TOTAL1-WS.
028000     MOVE QTD-PAGINAS-ERRO-WS TO TOT-PAG-ERRO-WS.
028100     WRITE ITM-RPT-LINHA FROM LINHA-TOTAL2-WS.
