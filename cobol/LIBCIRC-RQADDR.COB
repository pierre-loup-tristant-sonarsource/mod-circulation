000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RQADDR.
000500 AUTHOR. JOAO C. TAVARES.
000600 INSTALLATION. SISTEMA DE CIRCULACAO - BIBLIOTECA CENTRAL.
000700 DATE-WRITTEN. 02/05/1991.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   RQADDR -- CASAMENTO DE LOTE DE PEDIDOS COM TIPO DE ENDERECO.*
001400*                                                               *
001500*   LE UM LOTE DE PEDIDOS (REQUESTS-IN), COLETA OS CODIGOS DE   *
001600*   TIPO DE ENDERECO DE ENTREGA DISTINTOS E NAO BRANCOS, LE     *
001700*   SOMENTE OS REGISTROS DE TIPO DE ENDERECO CUJO CODIGO        *
001800*   APARECE NO LOTE (LEITURA FILTRADA, NAO VARREDURA COMPLETA), *
001900*   MONTA UMA TABELA EM MEMORIA E GRAVA O LOTE DE PEDIDOS DE    *
002000*   VOLTA COM O NOME DO TIPO DE ENDERECO RESOLVIDO. CODIGO EM   *
002100*   BRANCO OU SEM CORRESPONDENCIA NAO GRAVA ERRO -- O PEDIDO    *
002200*   SEGUE SEM TIPO DE ENDERECO RESOLVIDO.                       *
002300*                                                               *
002400*   HISTORICO DE ALTERACOES                                    *
002500*   -----------------------                                    *
002600*   1991-02-05  JCT  VERSAO INICIAL                             *
002700*   1993-08-17  JCT  PASSOU A LER SOMENTE OS CODIGOS DO LOTE    *
002800*                    EM VEZ DE VARRER O ARQUIVO TODO DE TIPOS   *
002900*                    DE ENDERECO (OS 0088 - GANHO DE DESEMPENHO)*
003000*   1996-11-02  LAF  CORRIGIDO -- CODIGO REPETIDO NO LOTE NAO   *
003100*                    DEVE SER PROCURADO MAIS DE UMA VEZ         *
003200*   1999-03-02  LAF  AJUSTE Y2K - CONFIRMADO QUE O PROGRAMA     *
003300*                    NAO MANIPULA DATAS DE NENHUMA FORMA        *
003400*   2003-05-19  MCS  CHAMADO 4471 - PASSOU A USAR REGREQ.CPY    *
003500*                    COMPARTILHADO COM O RQMOVE                 *
003600*   2007-01-22  VSO  CHAMADO 5344 - LIMITE DA TABELA DE CODIGOS *
003700*                    ELEVADO DE 200 PARA 500 POSICOES            *
003800*                                                                *
003900*****************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS HOUVE-ERRO-GRAVE.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT REQUESTS-IN       ASSIGN TO REQIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-REQIN.
005300*
005400     SELECT ADDRESS-TYPES-IN  ASSIGN TO ADTIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-ADTIN.
005700*
005800     SELECT REQUESTS-OUT      ASSIGN TO REQOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-REQOUT.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  REQUESTS-IN
006600     LABEL RECORD IS STANDARD.
006700 01  REQ-REG-IN                         PIC X(250).
006800*
006900 FD  ADDRESS-TYPES-IN
007000     LABEL RECORD IS STANDARD.
007100 01  ADT-REG-IN                         PIC X(92).
007200*
007300 FD  REQUESTS-OUT
007400     LABEL RECORD IS STANDARD.
007500 01  REQ-REG-OUT                        PIC X(250).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 77  FS-REQIN             PIC X(02).
008000 77  FS-ADTIN             PIC X(02).
008100 77  FS-REQOUT            PIC X(02).
008200 77  HOUVE-ERRO-GRAVE     PIC X(01) VALUE "N".
008300 77  QTD-PEDIDOS-LOTE-WS  PIC 9(04) COMP VALUE ZERO.
008400 77  QTD-CODIGOS-WS       PIC 9(04) COMP VALUE ZERO.
008500 77  QTD-TIPOS-LIDOS-WS   PIC 9(04) COMP VALUE ZERO.
008600 77  SUB-PEDIDO-WS        PIC 9(04) COMP VALUE ZERO.
008700 77  SUB-CODIGO-WS        PIC 9(04) COMP VALUE ZERO.
008800 77  SUB-TIPO-WS          PIC 9(04) COMP VALUE ZERO.
008900 77  CODIGO-JA-EXISTE-WS  PIC X(01) VALUE "N".
009000     88  CODIGO-JA-EXISTE        VALUE "S".
009100 77  TIPO-ACHADO-WS       PIC X(01) VALUE "N".
009200     88  TIPO-ACHADO              VALUE "S".
009300*
009400*        -- COPY DO LAYOUT DO PEDIDO (COMPARTILHADO COM RQMOVE) --
009500     COPY REGREQ.
009600*
009700*        -- COPY DO LAYOUT DO TIPO DE ENDERECO --
009800     COPY REGADT.
009900*
010000*        -- TABELA EM MEMORIA COM O LOTE DE PEDIDOS LIDO
010100*        (CHAMADO 5344-VSO: LIMITE ELEVADO A 500) --
010200 01  TAB-LOTE-PEDIDOS-WS.
010300     05  LOTE-PEDIDO-WS OCCURS 500 TIMES
010400             INDEXED BY IDX-LOTE-WS.
010500         10  LOTE-REQ-ID-WS                PIC X(36).
010600         10  LOTE-ITEM-ID-WS                PIC X(36).
010700         10  LOTE-DESTINO-ID-WS             PIC X(36).
010800         10  LOTE-USUARIO-ID-WS             PIC X(36).
010900         10  LOTE-TIPO-WS                   PIC X(06).
011000         10  LOTE-END-TIPO-ID-WS            PIC X(36).
011100         10  LOTE-POSICAO-FILA-WS           PIC 9(04).
011200         10  LOTE-END-TIPO-NOME-WS          PIC X(50).
011300         10  FILLER                        PIC X(10).
011400*
011500*        -- REDEFINES DA TABELA DE LOTE USADA PARA COMPARAR
011600*        CHAVE + CODIGO DE ENDERECO DE UMA SO VEZ (OS 0088) --
011700 01  TAB-LOTE-CHAVE-WS REDEFINES TAB-LOTE-PEDIDOS-WS.
011800     05  LOTE-CHAVE-WS OCCURS 500 TIMES.
011900         10  LOTE-CHAVE-ID-WS               PIC X(144).
012000         10  FILLER                         PIC X(96).
012100*
012200*        -- TABELA DOS CODIGOS DISTINTOS COLETADOS NO LOTE --
012300 01  TAB-CODIGOS-DISTINTOS-WS.
012400     05  CODIGO-DISTINTO-WS OCCURS 500 TIMES
012500             INDEXED BY IDX-CODIGO-WS
012600             PIC X(36).
012700*
012800*        -- TABELA DOS TIPOS DE ENDERECO LIDOS (CHAVE = ADT-ID) --
012900 01  TAB-TIPOS-ENDERECO-WS.
013000     05  TIPO-ENDERECO-WS OCCURS 500 TIMES
013100             INDEXED BY IDX-TIPO-WS.
013200         10  TAB-ADT-ID-WS                  PIC X(36).
013300         10  TAB-ADT-NOME-WS                PIC X(50).
013400         10  FILLER                         PIC X(04).
013500*
013600*        -- REDEFINES DA TABELA DE TIPOS DE ENDERECO USADA PARA
013700*        ZERAR A TABELA INTEIRA DE UMA SO VEZ A CADA LOTE --
013800 01  TAB-TIPOS-ZERA-WS REDEFINES TAB-TIPOS-ENDERECO-WS.
013900     05  TIPO-ZERA-WS OCCURS 500 TIMES      PIC X(86).
014000*
014100 PROCEDURE DIVISION.
014200*
014300 000-CONTROLE.
014400     OPEN INPUT  REQUESTS-IN.
014500     OPEN OUTPUT REQUESTS-OUT.
014600 001-LACO-LOTES.
014700     PERFORM 010-LE-LOTE-PEDIDOS.
014800     IF QTD-PEDIDOS-LOTE-WS = ZERO
014900         GO TO 900-FECHA-ARQUIVOS.
015000     PERFORM 020-COLETA-CODIGOS.
015100     PERFORM 030-LE-TIPOS-ENDERECO.
015200     PERFORM 050-CASA-PEDIDOS THRU 050-CASA-PEDIDOS-EXIT.
015300     PERFORM 060-GRAVA-PEDIDOS.
015400     GO TO 001-LACO-LOTES.
015500*
015600 010-LE-LOTE-PEDIDOS.
015700*        -- LE ATE 500 PEDIDOS OU ATE O FIM DO ARQUIVO, O QUE
015800*        VIER PRIMEIRO (TAMANHO DO LOTE = TAMANHO DA TABELA) --
015900     MOVE ZERO TO QTD-PEDIDOS-LOTE-WS.
016000 011-LE-PEDIDO.
016100     IF QTD-PEDIDOS-LOTE-WS = 500
016200         GO TO 010-LE-LOTE-PEDIDOS-EXIT.
016300     READ REQUESTS-IN INTO REG-PEDIDO-TX
016400         AT END MOVE "10" TO FS-REQIN
016500         NOT AT END MOVE "00" TO FS-REQIN.
016600     IF FS-REQIN = "10"
016700         GO TO 010-LE-LOTE-PEDIDOS-EXIT.
016800     ADD 1 TO QTD-PEDIDOS-LOTE-WS.
016900     SET IDX-LOTE-WS TO QTD-PEDIDOS-LOTE-WS.
017000     MOVE REQ-ID-TX              TO LOTE-REQ-ID-WS (IDX-LOTE-WS)
017100     MOVE REQ-ITEM-ID-TX         TO LOTE-ITEM-ID-WS (IDX-LOTE-WS)
017200     MOVE REQ-DESTINO-ITEM-ID-TX
017300          TO LOTE-DESTINO-ID-WS (IDX-LOTE-WS)
017400     MOVE REQ-USUARIO-ID-TX      TO LOTE-USUARIO-ID-WS (IDX-LOTE-WS)
017500     MOVE REQ-TIPO-TX            TO LOTE-TIPO-WS (IDX-LOTE-WS)
017600     MOVE REQ-END-TIPO-ID-TX
017700          TO LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
017800     MOVE REQ-POSICAO-FILA-TX
017900          TO LOTE-POSICAO-FILA-WS (IDX-LOTE-WS)
018000     MOVE SPACES TO LOTE-END-TIPO-NOME-WS (IDX-LOTE-WS).
018100     GO TO 011-LE-PEDIDO.
018200 010-LE-LOTE-PEDIDOS-EXIT.
018300     EXIT.
018400*
018500 020-COLETA-CODIGOS.
018600*        -- REGRA 3: COLETA OS CODIGOS DISTINTOS E NAO BRANCOS
018700*        DO LOTE (CADA CODIGO SO ENTRA UMA VEZ NA TABELA) --
018800     MOVE ZERO TO QTD-CODIGOS-WS.
018900     PERFORM 021-COLETA-UM VARYING SUB-PEDIDO-WS
019000         FROM 1 BY 1 UNTIL SUB-PEDIDO-WS > QTD-PEDIDOS-LOTE-WS.
019100*
019200 021-COLETA-UM.
019300     SET IDX-LOTE-WS TO SUB-PEDIDO-WS.
019400     IF LOTE-END-TIPO-ID-WS (IDX-LOTE-WS) = SPACES
019500         GO TO 021-COLETA-UM-EXIT.
019600     MOVE "N" TO CODIGO-JA-EXISTE-WS.
019700     PERFORM 022-PROCURA-CODIGO VARYING SUB-CODIGO-WS
019800         FROM 1 BY 1 UNTIL SUB-CODIGO-WS > QTD-CODIGOS-WS
019900         OR CODIGO-JA-EXISTE.
020000     IF NOT CODIGO-JA-EXISTE
020100         ADD 1 TO QTD-CODIGOS-WS
020200         SET IDX-CODIGO-WS TO QTD-CODIGOS-WS
020300         MOVE LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
020400              TO CODIGO-DISTINTO-WS (IDX-CODIGO-WS).
020500 021-COLETA-UM-EXIT.
020600     EXIT.
020700*
020800 022-PROCURA-CODIGO.
020900     SET IDX-CODIGO-WS TO SUB-CODIGO-WS.
021000     IF CODIGO-DISTINTO-WS (IDX-CODIGO-WS)
021100        = LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
021200         MOVE "S" TO CODIGO-JA-EXISTE-WS.
021300*
021400 030-LE-TIPOS-ENDERECO.
021500*        -- LEITURA FILTRADA: SO INTERESSAM OS ADT-ID QUE
021600*        APARECEM NA TABELA DE CODIGOS DISTINTOS DO LOTE --
021700     MOVE ZERO TO QTD-TIPOS-LIDOS-WS.
021800     CLOSE ADDRESS-TYPES-IN.
021900     OPEN INPUT ADDRESS-TYPES-IN.
022000 031-LE-TIPO.
022100     READ ADDRESS-TYPES-IN INTO REG-TIPO-END-TX
022200         AT END GO TO 030-LE-TIPOS-ENDERECO-EXIT.
022300     MOVE ADT-ID-TX   TO ADT-ID-WS
022400     MOVE ADT-NOME-TX TO ADT-NOME-WS.
022500     MOVE "N" TO TIPO-ACHADO-WS.
022600     PERFORM 032-PROCURA-NA-LISTA VARYING SUB-CODIGO-WS
022700         FROM 1 BY 1 UNTIL SUB-CODIGO-WS > QTD-CODIGOS-WS
022800         OR TIPO-ACHADO.
022900     IF TIPO-ACHADO
023000         ADD 1 TO QTD-TIPOS-LIDOS-WS
023100         SET IDX-TIPO-WS TO QTD-TIPOS-LIDOS-WS
023200         MOVE ADT-ID-WS   TO TAB-ADT-ID-WS (IDX-TIPO-WS)
023300         MOVE ADT-NOME-WS TO TAB-ADT-NOME-WS (IDX-TIPO-WS).
023400     GO TO 031-LE-TIPO.
023500 030-LE-TIPOS-ENDERECO-EXIT.
023600     EXIT.
023700*
023800 032-PROCURA-NA-LISTA.
023900     SET IDX-CODIGO-WS TO SUB-CODIGO-WS.
024000     IF CODIGO-DISTINTO-WS (IDX-CODIGO-WS) = ADT-ID-WS
024100         MOVE "S" TO TIPO-ACHADO-WS.
024200*
024300 050-CASA-PEDIDOS.
024400*        -- PASSO 5: PARA CADA PEDIDO DO LOTE, PROCURA O TIPO DE
024500*        ENDERECO NA TABELA E ANEXA O NOME; SEM CORRESPONDENCIA
024600*        FICA EM BRANCO -- NAO E ERRO DE LOTE (REGRA 2) --
024700     PERFORM 051-CASA-UM VARYING SUB-PEDIDO-WS
024800         FROM 1 BY 1 UNTIL SUB-PEDIDO-WS > QTD-PEDIDOS-LOTE-WS.
024900 050-CASA-PEDIDOS-EXIT.
025000     EXIT.
025100*
025200 051-CASA-UM.
025300     SET IDX-LOTE-WS TO SUB-PEDIDO-WS.
025400     MOVE "N" TO TIPO-ACHADO-WS.
025500     IF LOTE-END-TIPO-ID-WS (IDX-LOTE-WS) = SPACES
025600         GO TO 051-CASA-UM-EXIT.
025700     PERFORM 052-CASA-CONTRA-TABELA VARYING SUB-TIPO-WS
025800         FROM 1 BY 1 UNTIL SUB-TIPO-WS > QTD-TIPOS-LIDOS-WS
025900         OR TIPO-ACHADO.
026000 051-CASA-UM-EXIT.
026100     EXIT.
026200*
026300 052-CASA-CONTRA-TABELA.
026400*        -- REGRA 1: CASAMENTO SOMENTE POR CODIGO EXATO --
026500     SET IDX-TIPO-WS TO SUB-TIPO-WS.
026600     IF TAB-ADT-ID-WS (IDX-TIPO-WS)
026700        = LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
026800         MOVE "S" TO TIPO-ACHADO-WS
026900         MOVE TAB-ADT-NOME-WS (IDX-TIPO-WS)
027000              TO LOTE-END-TIPO-NOME-WS (IDX-LOTE-WS).
027100*
027200 060-GRAVA-PEDIDOS.
027300     PERFORM 061-GRAVA-UM VARYING SUB-PEDIDO-WS
027400         FROM 1 BY 1 UNTIL SUB-PEDIDO-WS > QTD-PEDIDOS-LOTE-WS.
027500*
027600 061-GRAVA-UM.
027700     SET IDX-LOTE-WS TO SUB-PEDIDO-WS.
027800     MOVE LOTE-REQ-ID-WS (IDX-LOTE-WS)        TO REQ-ID-TX
027900     MOVE LOTE-ITEM-ID-WS (IDX-LOTE-WS)       TO REQ-ITEM-ID-TX
028000     MOVE LOTE-DESTINO-ID-WS (IDX-LOTE-WS)
028100          TO REQ-DESTINO-ITEM-ID-TX
028200     MOVE LOTE-USUARIO-ID-WS (IDX-LOTE-WS)    TO REQ-USUARIO-ID-TX
028300     MOVE LOTE-TIPO-WS (IDX-LOTE-WS)          TO REQ-TIPO-TX
028400     MOVE LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
028500          TO REQ-END-TIPO-ID-TX
028600     MOVE LOTE-POSICAO-FILA-WS (IDX-LOTE-WS)
028700          TO REQ-POSICAO-FILA-TX
028800     MOVE LOTE-END-TIPO-NOME-WS (IDX-LOTE-WS)
028900          TO REQ-END-TIPO-NOME-TX.
029000     WRITE REQ-REG-OUT FROM REG-PEDIDO-TX.
029100*
029200 900-FECHA-ARQUIVOS.
029300     CLOSE REQUESTS-IN
029400           ADDRESS-TYPES-IN
029500           REQUESTS-OUT.
029600     STOP RUN.
