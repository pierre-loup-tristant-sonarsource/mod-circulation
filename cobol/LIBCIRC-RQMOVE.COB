000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RQMOVE.
000500 AUTHOR. RICARDO S. MAGALHAES.
000600 INSTALLATION. SISTEMA DE CIRCULACAO - BIBLIOTECA CENTRAL.
000700 DATE-WRITTEN. 03/11/1987.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   RQMOVE -- MOVIMENTACAO DE PEDIDO DE RESERVA ENTRE ITENS.    *
001400*                                                               *
001500*   LE UM PEDIDO (HOLD/RECALL/PAGE) JUNTO COM O ITEM DESTINO    *
001600*   PARA O QUAL ELE DEVE SER MOVIDO, APLICA AS REGRAS DE        *
001700*   VALIDACAO DA CADEIA DE ATUALIZACAO DE PEDIDO E, SE TUDO     *
001800*   PASSAR, REPONTA O PEDIDO PARA O ITEM DESTINO E GRAVA A      *
001900*   NOVA ENTRADA NA FILA DO ITEM DESTINO. SE QUALQUER REGRA     *
002000*   FALHAR O PEDIDO VOLTA EXATAMENTE COMO ESTAVA -- NENHUMA     *
002100*   ENTRADA DE FILA E GRAVADA OU REMOVIDA.                      *
002200*                                                               *
002300*   HISTORICO DE ALTERACOES                                    *
002400*   -----------------------                                    *
002500*   1987-03-11  RSM  VERSAO INICIAL                             *
002600*   1987-08-04  RSM  INCLUIDA REGRA DO RECALL P/ ITEM AINDA     *
002700*                    NAO RECALLED (ORDEM DE SERVICO 0041)       *
002800*   1988-02-19  RSM  INCLUIDA REGRA DE AUTO-CONVERSAO P/ PAGE   *
002900*                    QUANDO ITEM DESTINO ESTA DISPONIVEL        *
003000*   1989-07-22  RSM  INCLUIDA REGRA DE EMPRESTIMO EM ABERTO     *
003100*                    DO PROPRIO SOLICITANTE (OS 0077)           *
003200*   1991-02-05  JCT  GRAVACAO DA POSICAO NA FILA DO DESTINO     *
003300*   1993-11-30  JCT  REVISAO GERAL DOS PARAGRAFOS DE VALIDACAO  *
003400*   1996-10-30  LAF  INCLUIDOS STUBS DE VALIDACAO DE POLITICA   *
003500*                    DE PEDIDO, GRUPO DE USUARIO E PEDIDO       *
003600*                    DUPLICADO (REGRAS FORA DO ESCOPO DESTE     *
003700*                    CORTE DE CODIGO - VIDE NOTA NOS PARAGRAFOS) *
003800*   1998-12-14  LAF  AJUSTE Y2K - CONFIRMADO QUE O PROGRAMA NAO  *
003900*                    MANIPULA DATAS DE NENHUMA FORMA             *
004000*   2001-03-08  MCS  CHAMADO 4502 - PASSOU A USAR REGITM.CPY     *
004100*                    COM REDEFINES DE STATUS                    *
004200*   2003-05-19  MCS  CHAMADO 4471 - PASSOU A USAR REGREQ.CPY     *
004300*                    COMPARTILHADO COM O RQADDR                  *
004400*   2006-09-14  VSO  CHAMADO 5190 - MENSAGEM DE ERRO DA REGRA    *
004500*                    DE RECALL REVISADA P/ TEXTO DEFINITIVO      *
004600*                                                                *
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS TIPO-VALIDO IS "H" "R" "P"
005400     UPSI-0 ON STATUS IS HOUVE-ERRO-GRAVE.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT REQUESTS-IN        ASSIGN TO REQIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-REQIN.
006200*
006300     SELECT ITEMS-IN           ASSIGN TO ITMIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-ITMIN.
006600*
006700     SELECT REQUEST-QUEUE-IN   ASSIGN TO RQEIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-RQEIN.
007000*
007100     SELECT LOANS-IN           ASSIGN TO LOANIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-LOANIN.
007400*
007500     SELECT REQUESTS-OUT       ASSIGN TO REQOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-REQOUT.
007800*
007900     SELECT REQUEST-QUEUE-OUT  ASSIGN TO RQEOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-RQEOUT.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  REQUESTS-IN
008700     LABEL RECORD IS STANDARD.
008800 01  REQ-REG-IN                         PIC X(250).
008900*
009000 FD  ITEMS-IN
009100     LABEL RECORD IS STANDARD.
009200 01  ITM-REG-IN                         PIC X(60).
009300*
009400 FD  REQUEST-QUEUE-IN
009500     LABEL RECORD IS STANDARD.
009600 01  RQE-REG-IN                         PIC X(90).
009700*
009800 FD  LOANS-IN
009900     LABEL RECORD IS STANDARD.
010000 01  LOAN-REG-IN                        PIC X(128).
010100*
010200 FD  REQUESTS-OUT
010300     LABEL RECORD IS STANDARD.
010400 01  REQ-REG-OUT                        PIC X(250).
010500*
010600 FD  REQUEST-QUEUE-OUT
010700     LABEL RECORD IS STANDARD.
010800 01  RQE-REG-OUT                        PIC X(90).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 77  FS-REQIN                PIC X(02).
011300 77  FS-ITMIN                PIC X(02).
011400 77  FS-RQEIN                PIC X(02).
011500 77  FS-LOANIN               PIC X(02).
011600 77  FS-REQOUT               PIC X(02).
011700 77  FS-RQEOUT               PIC X(02).
011800 77  HOUVE-ERRO-GRAVE        PIC X(01) VALUE "N".
011900 77  ITEM-DESTINO-ACHADO-WS  PIC X(01) VALUE "N".
012000     88  ITEM-DESTINO-ACHADO        VALUE "S".
012100 77  VALIDACAO-PASSOU-WS     PIC X(01) VALUE "S".
012200     88  VALIDACAO-PASSOU           VALUE "S".
012300 77  QTD-FILA-DESTINO-WS     PIC 9(04) COMP VALUE ZERO.
012400 77  QTD-RECALL-NA-FILA-WS   PIC 9(04) COMP VALUE ZERO.
012500 77  EMPRESTIMO-ACHADO-WS    PIC X(01) VALUE "N".
012600     88  EMPRESTIMO-CONFLITANTE     VALUE "S".
012700 77  MSG-VALIDACAO-WS        PIC X(80) VALUE SPACES.
012800*        -- AREA P/ COMPARAR ITEM+TIPO ATUAIS CONTRA O PAR SALVO
012900*        DE UMA SO VEZ NA RESTAURACAO (OS 0077) --
013000 77  REQ-ATUAL-PAR-WS        PIC X(42) VALUE SPACES.
013100*
013200*        -- COPY DO LAYOUT DO PEDIDO (COMPARTILHADO COM RQADDR) --
013300     COPY REGREQ.
013400*
013500*        -- COPY DO LAYOUT DO ITEM (COMPARTILHADO COM ITMRPT) --
013600     COPY REGITM.
013700*
013800*        -- COPY DO LAYOUT DA FILA DO ITEM --
013900     COPY REGRQE.
014000*
014100*        -- COPY DO LAYOUT DE EMPRESTIMO --
014200     COPY REGLOAN.
014300*
014400*        -- AREA DE TRABALHO P/ GUARDAR O ITEM ORIGINAL DO PEDIDO
014500*        ANTES DE MOVER, USADA PARA RESTAURAR EM CASO DE FALHA --
014600 01  REQ-SALVO-WS.
014700     05  REQ-SALVO-ITEM-ID-WS       PIC X(36).
014800     05  REQ-SALVO-TIPO-WS          PIC X(06).
014900     05  FILLER                     PIC X(10).
015000*
015100*        -- REDEFINES DO REGISTRO SALVO USADO P/ COMPARAR OS
015200*        DOIS CAMPOS DE UMA SO VEZ NA RESTAURACAO (OS 0077) --
015300 01  REQ-SALVO-PAR-WS REDEFINES REQ-SALVO-WS.
015400     05  REQ-SALVO-PAR-CHAVE-WS     PIC X(42).
015500     05  FILLER                     PIC X(10).
015600*
015700*        -- RESULTADO DO PEDIDO MOVIDO, P/ O CHAMADOR SABER QUE
015800*        O MOVIMENTO OCORREU E PARA QUAL ITEM --
015900 01  RESULTADO-MOVER-WS.
016000     05  RESULT-ITEM-DESTINO-ID-WS  PIC X(36).
016100     05  RESULT-MOVEU-WS            PIC X(01) VALUE "N".
016200         88  RESULT-MOVEU               VALUE "S".
016300     05  FILLER                     PIC X(10).
016400*
016500 PROCEDURE DIVISION.
016600*
016700 000-CONTROLE.
016800     PERFORM 005-ABRE-ARQUIVOS.
016900 001-LACO-PEDIDOS.
017000     PERFORM 010-LE-PEDIDO-MOVER.
017100     IF FS-REQIN = "10"
017200         GO TO 900-FECHA-ARQUIVOS.
017300     PERFORM 020-BUSCA-ITEM-DESTINO.
017400     IF NOT ITEM-DESTINO-ACHADO
017500         PERFORM 095-REJEITA-SEM-ITEM
017600         GO TO 001-LACO-PEDIDOS.
017700     PERFORM 030-BUSCA-FILA-DESTINO.
017800     PERFORM 040-APLICA-MOVER.
017900     PERFORM 050-REGRA-AUTO-PAGE.
018000     PERFORM 060-CADEIA-VALIDA THRU 060-CADEIA-VALIDA-EXIT.
018100     IF VALIDACAO-PASSOU
018200         PERFORM 070-GRAVA-MOVER
018300     ELSE
018400         PERFORM 080-RESTAURA-PEDIDO.
018500     PERFORM 085-GRAVA-PEDIDO-SAIDA.
018600     GO TO 001-LACO-PEDIDOS.
018700*
018800 005-ABRE-ARQUIVOS.
018900     OPEN INPUT  REQUESTS-IN
019000                 ITEMS-IN
019100                 REQUEST-QUEUE-IN
019200                 LOANS-IN.
019300     OPEN OUTPUT REQUESTS-OUT
019400                 REQUEST-QUEUE-OUT.
019500*
019600 010-LE-PEDIDO-MOVER.
019700     READ REQUESTS-IN INTO REG-PEDIDO-TX
019800         AT END MOVE "10" TO FS-REQIN
019900         NOT AT END MOVE "00" TO FS-REQIN.
020000     IF FS-REQIN = "00"
020100         MOVE REQ-ID-TX             TO REQ-ID-WS
020200         MOVE REQ-ITEM-ID-TX        TO REQ-ITEM-ID-WS
020300         MOVE REQ-DESTINO-ITEM-ID-TX TO REQ-DESTINO-ITEM-ID-WS
020400         MOVE REQ-USUARIO-ID-TX     TO REQ-USUARIO-ID-WS
020500         MOVE REQ-TIPO-TX           TO REQ-TIPO-WS
020600         MOVE REQ-END-TIPO-ID-TX    TO REQ-END-TIPO-ID-WS
020700         MOVE REQ-POSICAO-FILA-TX   TO REQ-POSICAO-FILA-WS
020800         MOVE REQ-ITEM-ID-WS        TO REQ-SALVO-ITEM-ID-WS
020900         MOVE REQ-TIPO-WS           TO REQ-SALVO-TIPO-WS
021000         MOVE "S" TO VALIDACAO-PASSOU-WS
021100         MOVE SPACES TO MSG-VALIDACAO-WS
021200         MOVE SPACES TO RESULTADO-MOVER-WS
021300         MOVE "N" TO RESULT-MOVEU-WS
021400         IF REQ-TIPO-WS (1:1) IS NOT TIPO-VALIDO
021500             MOVE "N" TO VALIDACAO-PASSOU-WS
021600             MOVE "REQUEST TYPE NOT RECOGNIZED" TO MSG-VALIDACAO-WS.
021700*
021800 020-BUSCA-ITEM-DESTINO.
021900     MOVE "N" TO ITEM-DESTINO-ACHADO-WS.
022000     CLOSE ITEMS-IN.
022100     OPEN INPUT ITEMS-IN.
022200 021-LE-ITEM-DESTINO.
022300     READ ITEMS-IN INTO REG-ITEM-TX
022400         AT END GO TO 020-BUSCA-ITEM-DESTINO-EXIT.
022500     MOVE ITM-ID-TX     TO ITM-ID-WS
022600     MOVE ITM-STATUS-TX TO ITM-STATUS-WS.
022700     IF NOT (ITM-ID-WS = REQ-DESTINO-ITEM-ID-WS)
022800         GO TO 021-LE-ITEM-DESTINO.
022900*        -- CHAMADO 4502-MCS: TESTE RAPIDO EM 4 POSICOES, ITEM
023000*        COM STATUS EM BRANCO NO ARQUIVO FICA REGISTRADO NO
023100*        CONSOLE ANTES DE ENTRAR NA REGRA 3                    --
023200     IF ITM-STATUS-PREFIXO-WS = SPACES
023300         DISPLAY "RQMOVE: ITEM " ITM-ID-WS " SEM STATUS".
023400     MOVE "S" TO ITEM-DESTINO-ACHADO-WS.
023500     GO TO 020-BUSCA-ITEM-DESTINO-EXIT.
023600 020-BUSCA-ITEM-DESTINO-EXIT.
023700     EXIT.
023800*
023900 030-BUSCA-FILA-DESTINO.
024000*        -- CONTA AS ENTRADAS DA FILA DO ITEM DESTINO E MARCA
024100*        SE HA ALGUMA ENTRADA RECALL JA EXISTENTE (REGRA 2) --
024200     MOVE ZERO TO QTD-FILA-DESTINO-WS QTD-RECALL-NA-FILA-WS.
024300     CLOSE REQUEST-QUEUE-IN.
024400     OPEN INPUT REQUEST-QUEUE-IN.
024500 031-LE-FILA-DESTINO.
024600     READ REQUEST-QUEUE-IN INTO REG-FILA-TX
024700         AT END GO TO 030-BUSCA-FILA-DESTINO-EXIT.
024800     MOVE RQE-ITEM-ID-TX TO RQE-ITEM-ID-WS
024900     MOVE RQE-REQUEST-ID-TX TO RQE-REQUEST-ID-WS
025000     MOVE RQE-TIPO-TX TO RQE-TIPO-WS.
025100     IF RQE-ITEM-ID-WS = REQ-DESTINO-ITEM-ID-WS
025200         ADD 1 TO QTD-FILA-DESTINO-WS
025300         IF RQE-TIPO-RECALL
025400             ADD 1 TO QTD-RECALL-NA-FILA-WS.
025500     GO TO 031-LE-FILA-DESTINO.
025600 030-BUSCA-FILA-DESTINO-EXIT.
025700     EXIT.
025800*
025900 040-APLICA-MOVER.
026000*        -- REPONTA O PEDIDO PARA O ITEM DESTINO (PASSO 4) --
026100     MOVE REQ-DESTINO-ITEM-ID-WS TO REQ-ITEM-ID-WS.
026200*
026300 050-REGRA-AUTO-PAGE.
026400*        -- REGRA 3: ITEM DESTINO DISPONIVEL VIRA PAGE --
026500*        CHAMADO 4471-MCS: TESTE RAPIDO EM 3 POSICOES, NAO
026600*        RENOVA O TIPO SE O PEDIDO JA ESTIVER EM PAGE           --
026700     IF ITM-DISPONIVEL AND REQ-TIPO-PREFIXO-WS NOT = "PAG"
026800         MOVE "PAGE  " TO REQ-TIPO-WS.
026900*
027000 060-CADEIA-VALIDA.
027100     PERFORM 061-VALIDA-ITEM-EXISTE.
027200     IF VALIDACAO-PASSOU
027300         PERFORM 062-VALIDA-RECALL-FILA.
027400     IF VALIDACAO-PASSOU
027500         PERFORM 063-VALIDA-EMPRESTIMO.
027600     IF VALIDACAO-PASSOU
027700         PERFORM 064-VALIDA-POLITICA-STUB.
027800     IF VALIDACAO-PASSOU
027900         PERFORM 065-VALIDA-GRUPO-USUARIO-STUB.
028000     IF VALIDACAO-PASSOU
028100         PERFORM 066-VALIDA-PEDIDO-DUPLICADO-STUB.
028200 060-CADEIA-VALIDA-EXIT.
028300     EXIT.
028400*
028500 061-VALIDA-ITEM-EXISTE.
028600*        -- REGRA 1, REPETIDA NO INICIO DA CADEIA DE ATUALIZACAO
028700*        (O ITEM DESTINO AINDA PRECISA EXISTIR NESTE PONTO) --
028800     IF NOT ITEM-DESTINO-ACHADO
028900         MOVE "N" TO VALIDACAO-PASSOU-WS
029000         MOVE "DESTINATION ITEM DOES NOT EXIST" TO
029100              MSG-VALIDACAO-WS.
029200*
029300 062-VALIDA-RECALL-FILA.
029400*        -- REGRA 2 (OS 0041 / CHAMADO 5190-VSO) --
029500     IF REQ-TIPO-RECALL AND QTD-RECALL-NA-FILA-WS = ZERO
029600         MOVE "N" TO VALIDACAO-PASSOU-WS
029700         STRING "RECALLS CAN'T BE MOVED TO CHECKED OUT ITEMS "
029800             "THAT HAVE NOT BEEN PREVIOUSLY RECALLED."
029900             DELIMITED BY SIZE INTO MSG-VALIDACAO-WS.
030000*
030100 063-VALIDA-EMPRESTIMO.
030200*        -- REGRA 4 (OS 0077) -- PROCURA EMPRESTIMO ABERTO DO
030300*        ITEM DESTINO EM NOME DO SOLICITANTE DO PEDIDO --
030400     MOVE "N" TO EMPRESTIMO-ACHADO-WS.
030500     CLOSE LOANS-IN.
030600     OPEN INPUT LOANS-IN.
030700 0631-LE-EMPRESTIMO.
030800     READ LOANS-IN INTO REG-EMPRESTIMO-TX
030900         AT END GO TO 063-VALIDA-EMPRESTIMO-EXIT.
031000     MOVE LN-ID-TX TO LN-ID-WS
031100     MOVE LN-ITEM-ID-TX TO LN-ITEM-ID-WS
031200     MOVE LN-USUARIO-ID-TX TO LN-USUARIO-ID-WS
031300     MOVE LN-STATUS-TX TO LN-STATUS-WS.
031400     IF LN-ITEM-ID-WS = REQ-DESTINO-ITEM-ID-WS
031500        AND LN-STATUS-ABERTO
031600        AND LN-USUARIO-ID-WS = REQ-USUARIO-ID-WS
031700         MOVE "S" TO EMPRESTIMO-ACHADO-WS
031800         GO TO 063-VALIDA-EMPRESTIMO-EXIT.
031900     GO TO 0631-LE-EMPRESTIMO.
032000 063-VALIDA-EMPRESTIMO-EXIT.
032100     IF EMPRESTIMO-CONFLITANTE
032200         MOVE "N" TO VALIDACAO-PASSOU-WS
032300         MOVE "THIS REQUESTER CURRENTLY HAS THIS ITEM ON LOAN."
032400              TO MSG-VALIDACAO-WS.
032500*
032600 064-VALIDA-POLITICA-STUB.
032700*        -- STUB (LAF 1996-10-30): A REGRA REAL DE POLITICA DE
032800*        PEDIDO (REQUEST POLICY) NAO FAZ PARTE DESTE CORTE DE
032900*        CODIGO (VIDE SPEC, NON-GOALS). SEMPRE PASSA. NAO E
033000*        UMA TRADUCAO FIEL DA REGRA ORIGINAL.                 --
033100     CONTINUE.
033200*
033300 065-VALIDA-GRUPO-USUARIO-STUB.
033400*        -- STUB (LAF 1996-10-30): COMBINACAO USUARIO/GRUPO DE
033500*        PATRONOS INVALIDA -- FORA DO ESCOPO. SEMPRE PASSA.   --
033600     CONTINUE.
033700*
033800 066-VALIDA-PEDIDO-DUPLICADO-STUB.
033900*        -- STUB (LAF 1996-10-30): USUARIO JA POSSUI OUTRO
034000*        PEDIDO PARA O MESMO ITEM -- FORA DO ESCOPO. SEMPRE
034100*        PASSA.                                                --
034200     CONTINUE.
034300*
034400 070-GRAVA-MOVER.
034500*        -- REGRA 5: POSICAO NA FILA = QTD ATUAL + 1 --
034600     ADD 1 TO QTD-FILA-DESTINO-WS.
034700     MOVE QTD-FILA-DESTINO-WS TO REQ-POSICAO-FILA-WS.
034800     MOVE REQ-DESTINO-ITEM-ID-WS TO RQE-ITEM-ID-WS.
034900     MOVE REQ-ID-WS              TO RQE-REQUEST-ID-WS.
035000     MOVE REQ-TIPO-WS            TO RQE-TIPO-WS.
035100     MOVE RQE-ITEM-ID-WS    TO RQE-ITEM-ID-TX
035200     MOVE RQE-REQUEST-ID-WS TO RQE-REQUEST-ID-TX
035300     MOVE RQE-TIPO-WS       TO RQE-TIPO-TX.
035400     WRITE RQE-REG-OUT FROM REG-FILA-TX.
035500     MOVE REQ-DESTINO-ITEM-ID-WS TO RESULT-ITEM-DESTINO-ID-WS.
035600     MOVE "S" TO RESULT-MOVEU-WS.
035700*        -- PASSO 8: EM MEMORIA O ITEM VOLTA A SER O ORIGINAL,
035800*        O ITEM DESTINO FICA REGISTRADO SO NO RESULTADO --
035900     MOVE REQ-SALVO-ITEM-ID-WS TO REQ-ITEM-ID-WS.
036000*
036100 080-RESTAURA-PEDIDO.
036200*        -- REGRA 7: TUDO OU NADA -- RESTAURA ITEM E TIPO
036300*        ORIGINAIS, NENHUMA ENTRADA DE FILA E GRAVADA --
036400*        OS 0077: COMPARA O PAR ITEM/TIPO ATUAL CONTRA O PAR
036500*        SALVO DE UMA SO VEZ -- SE NADA MUDOU, NAO HA O QUE
036600*        RESTAURAR                                              --
036700     STRING REQ-ITEM-ID-WS REQ-TIPO-WS DELIMITED BY SIZE
036800         INTO REQ-ATUAL-PAR-WS.
036900     IF REQ-ATUAL-PAR-WS NOT = REQ-SALVO-PAR-CHAVE-WS
037000         MOVE REQ-SALVO-ITEM-ID-WS TO REQ-ITEM-ID-WS
037100         MOVE REQ-SALVO-TIPO-WS    TO REQ-TIPO-WS.
037200*
037300 085-GRAVA-PEDIDO-SAIDA.
037400*        -- O CAMPO REQ-END-TIPO-NOME-TX E RESOLVIDO PELO RQADDR,
037500*        NAO POR ESTE PROGRAMA -- SAI EM BRANCO AQUI (CHAMADO
037600*        5190-VSO: MENSAGEM DE REJEICAO VAI PRO CONSOLE, NAO
037700*        PARA O REGISTRO DE SAIDA, P/ NAO CONFLITAR COM O NOME
037800*        DO TIPO DE ENDERECO QUE O RQADDR AINDA VAI GRAVAR)    --
037900     MOVE REQ-ID-WS              TO REQ-ID-TX
038000     MOVE REQ-ITEM-ID-WS         TO REQ-ITEM-ID-TX
038100     MOVE REQ-DESTINO-ITEM-ID-WS TO REQ-DESTINO-ITEM-ID-TX
038200     MOVE REQ-USUARIO-ID-WS      TO REQ-USUARIO-ID-TX
038300     MOVE REQ-TIPO-WS            TO REQ-TIPO-TX
038400     MOVE REQ-END-TIPO-ID-WS     TO REQ-END-TIPO-ID-TX
038500     MOVE REQ-POSICAO-FILA-WS    TO REQ-POSICAO-FILA-TX
038600     MOVE SPACES                 TO REQ-END-TIPO-NOME-TX.
038700     WRITE REQ-REG-OUT FROM REG-PEDIDO-TX.
038800     IF NOT VALIDACAO-PASSOU
038900         DISPLAY "RQMOVE: PEDIDO " REQ-ID-WS " REJEITADO - "
039000             MSG-VALIDACAO-WS (1:60).
039100*
039200 095-REJEITA-SEM-ITEM.
039300*        -- REGRA 1 NA PRIMEIRA CHECAGEM (LOGO APOS A BUSCA) --
039400     MOVE "N" TO VALIDACAO-PASSOU-WS.
039500     MOVE "DESTINATION ITEM DOES NOT EXIST" TO MSG-VALIDACAO-WS.
039600     PERFORM 085-GRAVA-PEDIDO-SAIDA.
039700*
039800 900-FECHA-ARQUIVOS.
039900     CLOSE REQUESTS-IN
040000           ITEMS-IN
040100           REQUEST-QUEUE-IN
040200           LOANS-IN
040300           REQUESTS-OUT
040400           REQUEST-QUEUE-OUT.
040500     STOP RUN.
