000100*****************************************************************
000200*                                                               *
000300*   REGADT.CPY -- LAYOUT DO TIPO DE ENDERECO (ADDRESS-TYPE),    *
000400*   TABELA DE REFERENCIA LIDA PELO RQADDR PARA RESOLVER O       *
000500*   CODIGO DE ENDERECO DE ENTREGA DO PEDIDO.                    *
000600*                                                               *
000700*   HISTORICO DE ALTERACOES                                    *
000800*   -----------------------                                    *
000900*   1993-08-17  JCT  VERSAO INICIAL                             *
001000*   1999-03-02  LAF  AJUSTE Y2K - SEM CAMPOS DE DATA NO LAYOUT  *
001100*                                                               *
001200*****************************************************************
001300*
001400 01  REG-TIPO-END-WS.
001500     05  ADT-ID-WS                      PIC X(36).
001600     05  ADT-NOME-WS                    PIC X(50).
001700     05  FILLER                         PIC X(06).
001800*
001900 01  REG-TIPO-END-TX.
002000     05  ADT-ID-TX                      PIC X(36).
002100     05  ADT-NOME-TX                    PIC X(50).
002200     05  FILLER                         PIC X(06).
