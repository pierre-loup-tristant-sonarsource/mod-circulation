000100*****************************************************************
000200*                                                               *
000300*   REGITM.CPY -- LAYOUT DO REGISTRO DE ITEM DO ACERVO          *
000400*   (COLECAO DE ITENS CONSULTADA PELO RQMOVE E PAGINADA         *
000500*   PELO ITMRPT PARA O RELATORIO DE ITENS).                     *
000600*                                                               *
000700*   COPY MEMBER COMPARTILHADO -- VIDE REGRA DA CASA EM REGREQ.  *
000800*                                                               *
000900*   HISTORICO DE ALTERACOES                                    *
001000*   -----------------------                                    *
001100*   1988-01-18  RSM  VERSAO INICIAL                             *
001200*   1990-09-02  JCT  INCLUIDO ITM-STATUS COM NIVEIS 88           *
001300*   1998-11-09  LAF  AJUSTE Y2K - SEM CAMPOS DE DATA NO LAYOUT  *
001400*   2001-04-03  MCS  CHAMADO 4502 - REDEFINES PARA COMPARACAO   *
001500*                    RAPIDA DO STATUS EM 4 POSICOES             *
001600*                                                               *
001700*****************************************************************
001800*
001900 01  REG-ITEM-WS.
002000     05  ITM-ID-WS                      PIC X(36).
002100     05  ITM-STATUS-WS                  PIC X(15).
002200         88  ITM-DISPONIVEL             VALUE "AVAILABLE      ".
002300         88  ITM-EMPRESTADO             VALUE "CHECKED-OUT    ".
002400*        -- REDEFINES P/ TESTE RAPIDO (CHAMADO 4502-MCS) ********
002500     05  ITM-STATUS-ABREV-WS REDEFINES ITM-STATUS-WS.
002600         10  ITM-STATUS-PREFIXO-WS      PIC X(04).
002700         10  FILLER                     PIC X(11).
002800     05  FILLER                         PIC X(09).
002900*
003000*   REGISTRO DE LEITURA SEQUENCIAL PAGINADA (ITEMS-IN), ORDENADO
003100*   POR ITM-ID ASCENDENTE -- MESMO FORMATO DO REG-ITEM-WS
003200*
003300 01  REG-ITEM-TX.
003400     05  ITM-ID-TX                      PIC X(36).
003500     05  ITM-STATUS-TX                  PIC X(15).
003600     05  FILLER                         PIC X(09).
