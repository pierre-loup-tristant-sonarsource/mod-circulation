000100*****************************************************************
000200*                                                               *
000300*   REGREQ.CPY -- LAYOUT DO REGISTRO DE PEDIDO DE RESERVA       *
000400*   (HOLD / RECALL / PAGE) DO MODULO DE CIRCULACAO.             *
000500*                                                               *
000600*   MANTIDO COMO COPY MEMBER PORQUE E USADO POR MAIS DE UM      *
000700*   PROGRAMA (RQMOVE E RQADDR) -- REGRA DA CASA: LAYOUT USADO   *
000800*   EM MAIS DE UM PROGRAMA VIRA COPY, LAYOUT DE USO UNICO FICA  *
000900*   EMBUTIDO NO PROPRIO PROGRAMA.                               *
001000*                                                               *
001100*   HISTORICO DE ALTERACOES                                    *
001200*   -----------------------                                    *
001300*   1987-03-11  RSM  VERSAO INICIAL - LAYOUT BASE DO PEDIDO     *
001400*   1989-07-22  RSM  INCLUIDO REQ-DELIVERY-ADDR-TYPE-ID         *
001500*   1991-02-05  JCT  INCLUIDO REQ-QUEUE-POSITION                *
001600*   1996-10-30  LAF  REVISADO P/ COMPATIBILIDADE COM RQADDR     *
001700*   1998-12-14  LAF  AJUSTE Y2K - CAMPOS DE DATA NAO USADOS     *
001800*                    NESTE LAYOUT, REGISTRO CONFIRMADO LIVRE    *
001900*                    DE PIC 9(02) DE ANO                        *
002000*   2003-05-19  MCS  CHAMADO 4471 - REDEFINES PARA TRATAMENTO   *
002100*                    DO TIPO DE PEDIDO EM FORMA ABREVIADA       *
002200*                                                               *
002300*****************************************************************
002400*
002500 01  REG-PEDIDO-WS.
002600*        -- CHAVES E IDENTIFICACAO DO PEDIDO --
002700     05  REQ-ID-WS                      PIC X(36).
002800     05  REQ-ITEM-ID-WS                 PIC X(36).
002900     05  REQ-DESTINO-ITEM-ID-WS         PIC X(36).
003000     05  REQ-USUARIO-ID-WS              PIC X(36).
003100*        -- TIPO DO PEDIDO --
003200     05  REQ-TIPO-WS                    PIC X(06).
003300         88  REQ-TIPO-HOLD              VALUE "HOLD  ".
003400         88  REQ-TIPO-RECALL            VALUE "RECALL".
003500         88  REQ-TIPO-PAGE              VALUE "PAGE  ".
003600*        -- REDEFINES P/ TESTE RAPIDO DAS 3 PRIMEIRAS POSICOES
003700*        (CHAMADO 4471 - MCS - 2003-05-19)                  ****
003800     05  REQ-TIPO-ABREV-WS REDEFINES REQ-TIPO-WS.
003900         10  REQ-TIPO-PREFIXO-WS        PIC X(03).
004000         10  FILLER                     PIC X(03).
004100*        -- ENDERECO DE ENTREGA --
004200     05  REQ-END-TIPO-ID-WS             PIC X(36).
004300*        -- POSICAO NA FILA DO ITEM DESTINO --
004400     05  REQ-POSICAO-FILA-WS            PIC 9(04) COMP.
004500     05  FILLER                         PIC X(10).
004600*
004700*   REGISTRO DE GRAVACAO/LEITURA (LINE SEQUENTIAL) - FORMATO
004800*   TEXTO FIXO, MESMA ORDEM DE CAMPOS DO REG-PEDIDO-WS ACIMA
004900*
005000 01  REG-PEDIDO-TX.
005100     05  REQ-ID-TX                      PIC X(36).
005200     05  REQ-ITEM-ID-TX                 PIC X(36).
005300     05  REQ-DESTINO-ITEM-ID-TX         PIC X(36).
005400     05  REQ-USUARIO-ID-TX              PIC X(36).
005500     05  REQ-TIPO-TX                    PIC X(06).
005600     05  REQ-END-TIPO-ID-TX             PIC X(36).
005700     05  REQ-POSICAO-FILA-TX            PIC 9(04).
005800*        -- NOME DO TIPO DE ENDERECO RESOLVIDO PELO RQADDR --
005900     05  REQ-END-TIPO-NOME-TX           PIC X(50).
006000     05  FILLER                         PIC X(10).
