000100*****************************************************************
000200*                                                               *
000300*   REGRQE.CPY -- LAYOUT DA FILA DE PEDIDOS DE UM ITEM          *
000400*   (UMA LINHA POR PEDIDO NA FILA DO ITEM - REQUEST-QUEUE)      *
000500*                                                               *
000600*   USADO SOMENTE PELO RQMOVE -- PERMANECE COMO COPY MEMBER     *
000700*   PORQUE O PROGRAMA LE E GRAVA O MESMO LAYOUT EM DOIS PONTOS  *
000800*   DISTINTOS DA FILA (FILTRO POR ITEM E GRAVACAO DA NOVA       *
000900*   ENTRADA) - EVITA DESCASAMENTO DE LAYOUT ENTRE AS DUAS       *
001000*   SECOES DO PROGRAMA.                                         *
001100*                                                               *
001200*   HISTORICO DE ALTERACOES                                    *
001300*   -----------------------                                    *
001400*   1991-02-05  JCT  VERSAO INICIAL                             *
001500*   1999-01-11  LAF  AJUSTE Y2K - REVISADO, SEM CAMPOS DE DATA  *
001600*                                                               *
001700*****************************************************************
001800*
001900 01  REG-FILA-WS.
002000     05  RQE-ITEM-ID-WS                 PIC X(36).
002100     05  RQE-REQUEST-ID-WS              PIC X(36).
002200     05  RQE-TIPO-WS                    PIC X(06).
002300         88  RQE-TIPO-RECALL            VALUE "RECALL".
002400     05  FILLER                         PIC X(12).
002500*
002600 01  REG-FILA-TX.
002700     05  RQE-ITEM-ID-TX                 PIC X(36).
002800     05  RQE-REQUEST-ID-TX              PIC X(36).
002900     05  RQE-TIPO-TX                    PIC X(06).
003000     05  FILLER                         PIC X(12).
