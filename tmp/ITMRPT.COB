000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. ITMRPT.
000500 AUTHOR. LUIS AUGUSTO FERREIRA.
000600 INSTALLATION. SISTEMA DE CIRCULACAO - BIBLIOTECA CENTRAL.
000700 DATE-WRITTEN. 09/14/1988.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   ITMRPT -- VARREDURA PAGINADA DO ACERVO E RELATORIO DE ITENS.*
001400*                                                               *
001500*   PERCORRE O ARQUIVO DE ITENS (ITEMS-IN) EM PAGINAS DE ATE    *
001600*   PC-PAGE-LIMIT REGISTROS, GUARDA EM MEMORIA O RESULTADO DE   *
001700*   CADA PAGINA (SUCESSO COM OS ITENS LIDOS, OU FALHA) E, AO    *
001800*   FINAL DA VARREDURA, EMITE O RELATORIO DE ITENS EM ORDEM DE  *
001900*   PAGINA COM QUEBRA DE CONTROLE A CADA NOVA PAGINA E TOTAIS   *
002000*   GERAIS NO RODAPE. UMA PAGINA COM FALHA DE LEITURA NAO       *
002100*   INTERROMPE A VARREDURA NEM AS PAGINAS JA LIDAS -- FICA      *
002200*   REGISTRADA NA SUA PROPRIA POSICAO DA TABELA.                *
002300*                                                               *
002400*   HISTORICO DE ALTERACOES                                    *
002500*   -----------------------                                    *
002600*   1988-09-14  LAF  VERSAO INICIAL (LEITURA EM UMA UNICA       *
002700*                    PAGINA, SEM LIMITE)                        *
002800*   1990-09-02  JCT  INCLUIDA PAGINACAO COM LIMITE CONFIGURAVEL *
002900*                    (PC-PAGE-LIMIT) E TABELA DE RESULTADO      *
003000*                    POR PAGINA (OS 0102)                       *
003100*   1994-04-27  JCT  INCLUIDO MODO "SEM LIMITE" (PC-PAGE-LIMIT  *
003200*                    IGUAL A ZERO LE O ACERVO INTEIRO NUMA SO   *
003300*                    PAGINA)                                    *
003400*   1998-11-09  LAF  AJUSTE Y2K - CONFIRMADO QUE O PROGRAMA NAO *
003500*                    MANIPULA DATAS DE NENHUMA FORMA            *
003600*   2001-04-03  MCS  CHAMADO 4502 - PASSOU A USAR REGITM.CPY    *
003700*                    COMPARTILHADO COM O RQMOVE                 *
003800*   2004-08-11  MCS  CHAMADO 4688 - ISOLAMENTO DE FALHA POR     *
003900*                    PAGINA: PAGINA COM ERRO NAO MAIS ABORTA    *
004000*                    AS PAGINAS SEGUINTES                       *
004100*   2009-02-27  VSO  CHAMADO 5601 - LIMITE DE PAGINAS NA TABELA *
004200*                    DE RESULTADO ELEVADO DE 100 PARA 400        *
004300*                                                                *
004400*****************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS HOUVE-ERRO-GRAVE.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT ITEMS-IN          ASSIGN TO ITMIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-ITMIN.
005800*
005900     SELECT ITEMS-REPORT-OUT  ASSIGN TO ITMRPTO
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-ITMRPTO.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  ITEMS-IN
006700     LABEL RECORD IS STANDARD.
006800 01  ITM-REG-IN                         PIC X(60).
006900*
007000 FD  ITEMS-REPORT-OUT
007100     LABEL RECORD IS STANDARD.
007200 01  ITM-RPT-LINHA                      PIC X(59).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 77  FS-ITMIN               PIC X(02).
007700 77  FS-ITMRPTO             PIC X(02).
007800 77  HOUVE-ERRO-GRAVE       PIC X(01) VALUE "N".
007900 77  FIM-DO-ACERVO-WS       PIC X(01) VALUE "N".
008000     88  FIM-DO-ACERVO             VALUE "S".
008100 77  PAGINA-CURTA-WS        PIC X(01) VALUE "N".
008200     88  PAGINA-CURTA               VALUE "S".
008300 77  QTD-LIDOS-PAGINA-WS    PIC 9(06) COMP VALUE ZERO.
008400 77  QTD-PAGINAS-WS         PIC 9(06) COMP VALUE ZERO.
008500 77  QTD-TOTAL-ITENS-WS     PIC 9(09) COMP VALUE ZERO.
008600 77  QTD-PAGINAS-ERRO-WS    PIC 9(06) COMP VALUE ZERO.
008700 77  SUB-PAGINA-WS          PIC 9(06) COMP VALUE ZERO.
008800 77  SUB-ITEM-WS            PIC 9(06) COMP VALUE ZERO.
008900*
009000*        -- COPY DO LAYOUT DO ITEM (COMPARTILHADO COM RQMOVE) --
009100     COPY REGITM.
009200*
009300*        -- AREA DE PAGINACAO (ITEMS-REPORT-PAGE-CONTROL) --
009400 01  REG-CONTROLE-PAGINA-WS.
009500     05  PC-PAGINA-ATUAL-WS             PIC 9(06) COMP VALUE ZERO.
009600     05  PC-LIMITE-PAGINA-WS            PIC 9(06) COMP VALUE ZERO.
009700     05  PC-OFFSET-PAGINA-WS            PIC 9(09) COMP VALUE ZERO.
009800*
009900*        -- REDEFINES DA AREA DE PAGINACAO USADA PARA ZERAR OS
010000*        TRES CONTADORES DE UMA SO VEZ NO INICIO DA VARREDURA --
010100 01  REG-CONTROLE-PAGINA-ZERA-WS REDEFINES REG-CONTROLE-PAGINA-WS.
010200     05  FILLER                         PIC X(21).
010300*
010400*        -- TABELA EM MEMORIA DO RESULTADO DE CADA PAGINA
010500*        (CHAMADO 5601-VSO: LIMITE ELEVADO A 400 PAGINAS) --
010600 01  TAB-PAGINAS-WS.
010700     05  RESULTADO-PAGINA-WS OCCURS 400 TIMES
010800             INDEXED BY IDX-PAGINA-WS.
010900         10  PAG-NUMERO-WS              PIC 9(06).
011000         10  PAG-STATUS-WS              PIC X(01).
011100             88  PAG-SUCESSO                VALUE "S".
011200             88  PAG-FALHA                  VALUE "F".
011300         10  PAG-QTD-ITENS-WS           PIC 9(06).
011400         10  ITENS-PAGINA-WS OCCURS 1000 TIMES
011500                 INDEXED BY IDX-ITEM-PAG-WS.
011600             15  PAG-ITM-ID-WS              PIC X(36).
011700             15  PAG-ITM-STATUS-WS          PIC X(15).
011800*
011900*        -- LINHAS DE IMPRESSAO DO RELATORIO --
012000 01  LINHA-CABECALHO-WS.
012100     05  FILLER                         PIC X(01) VALUE SPACES.
012200     05  FILLER                         PIC X(05) VALUE "PAGE ".
012300     05  CAB-PAGINA-WS                  PIC 9(06).
012400     05  FILLER                         PIC X(01) VALUE SPACE.
012500     05  FILLER                         PIC X(13) VALUE
012600             "ITEMS REPORT".
012700     05  FILLER                         PIC X(33) VALUE SPACES.
012800*
012900 01  LINHA-DETALHE-WS.
013000     05  DET-PAGINA-WS                  PIC 9(06).
013100     05  FILLER                         PIC X(01) VALUE SPACE.
013200     05  DET-ITEM-ID-WS                 PIC X(36).
013300     05  FILLER                         PIC X(01) VALUE SPACE.
013400     05  DET-ITEM-STATUS-WS             PIC X(15).
013500*
013600 01  LINHA-ERRO-WS.
013700     05  FILLER                         PIC X(01) VALUE SPACES.
013800     05  FILLER                         PIC X(22) VALUE
013900             "** PAGE READ FAILED **".
014000     05  ERR-PAGINA-WS                  PIC 9(06).
014100     05  FILLER                         PIC X(30) VALUE SPACES.
014200*
014300 01  LINHA-TOTAL1-WS.
014400     05  FILLER                         PIC X(18) VALUE
014500             "TOTAL ITEMS READ: ".
014600     05  TOT-ITENS-WS                   PIC 9(09).
014700     05  FILLER                         PIC X(32) VALUE SPACES.
014800*
014900 01  LINHA-TOTAL2-WS.
015000     05  FILLER                         PIC X(19) VALUE
015100             "PAGES WITH ERRORS: ".
015200     05  TOT-PAG-ERRO-WS                PIC 9(06).
015300     05  FILLER                         PIC X(34) VALUE SPACES.
015400*
015500 PROCEDURE DIVISION.
015600*
015700 000-CONTROLE.
015800     PERFORM 010-INICIA-PAGINACAO.
015900     OPEN OUTPUT ITEMS-REPORT-OUT.
016000 001-LACO-PAGINAS.
016100     PERFORM 020-LE-PAGINA THRU 020-LE-PAGINA-EXIT.
016200     ADD 1 TO PC-PAGINA-ATUAL-WS.
016300     IF PAGINA-CURTA OR PC-LIMITE-PAGINA-WS = ZERO
016400         GO TO 002-FIM-PAGINAS.
016500     GO TO 001-LACO-PAGINAS.
016600 002-FIM-PAGINAS.
016700     PERFORM 030-EMITE-RELATORIO THRU 030-EMITE-RELATORIO-EXIT.
016800     PERFORM 040-EMITE-TOTAIS.
016900     CLOSE ITEMS-IN ITEMS-REPORT-OUT.
017000     STOP RUN.
017100*
017200 010-INICIA-PAGINACAO.
017300*        -- OS 0102: PAGINA INICIAL ZERO, LIMITE FIXO DE 1000
017400*        REGISTROS POR PAGINA (TAMANHO PADRAO DE LOTE) --
017500     MOVE LOW-VALUES TO REG-CONTROLE-PAGINA-ZERA-WS.
017600     MOVE 1000 TO PC-LIMITE-PAGINA-WS.
017700     MOVE ZERO TO PC-PAGINA-ATUAL-WS PC-OFFSET-PAGINA-WS.
017800     MOVE ZERO TO QTD-PAGINAS-WS QTD-TOTAL-ITENS-WS
017900                  QTD-PAGINAS-ERRO-WS.
018000     OPEN INPUT ITEMS-IN.
018100*
018200 020-LE-PAGINA.
018300*        -- REGRA 1: OFFSET = PAGINA ATUAL * LIMITE --
018400     IF PC-LIMITE-PAGINA-WS = ZERO
018500         MOVE ZERO TO PC-OFFSET-PAGINA-WS
018600     ELSE
018700         COMPUTE PC-OFFSET-PAGINA-WS =
018800             PC-PAGINA-ATUAL-WS * PC-LIMITE-PAGINA-WS.
018900     MOVE "N" TO PAGINA-CURTA-WS.
019000     ADD 1 TO QTD-PAGINAS-WS.
019100     SET IDX-PAGINA-WS TO QTD-PAGINAS-WS.
019200     MOVE PC-PAGINA-ATUAL-WS TO PAG-NUMERO-WS (IDX-PAGINA-WS).
019300     MOVE ZERO TO QTD-LIDOS-PAGINA-WS.
019400 021-LE-ITEM-DA-PAGINA.
019500     IF PC-LIMITE-PAGINA-WS NOT = ZERO
019600        AND QTD-LIDOS-PAGINA-WS = PC-LIMITE-PAGINA-WS
019700         GO TO 020-LE-PAGINA-FIM-OK.
019800     READ ITEMS-IN INTO REG-ITEM-TX
019900         AT END GO TO 020-LE-PAGINA-FIM-CURTA.
020000     IF FS-ITMIN NOT = "00"
020100         GO TO 020-LE-PAGINA-FIM-ERRO.
020200     MOVE ITM-ID-TX     TO ITM-ID-WS
020300     MOVE ITM-STATUS-TX TO ITM-STATUS-WS.
020400     ADD 1 TO QTD-LIDOS-PAGINA-WS.
020500     IF QTD-LIDOS-PAGINA-WS > 1000
020600         GO TO 020-LE-PAGINA-FIM-OK.
020700     SET IDX-ITEM-PAG-WS TO QTD-LIDOS-PAGINA-WS.
020800     MOVE ITM-ID-WS
020900          TO PAG-ITM-ID-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS)
021000     MOVE ITM-STATUS-WS
021100          TO PAG-ITM-STATUS-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS).
021200     GO TO 021-LE-ITEM-DA-PAGINA.
021300 020-LE-PAGINA-FIM-CURTA.
021400     MOVE "S" TO PAGINA-CURTA-WS.
021500 020-LE-PAGINA-FIM-OK.
021600     MOVE "S" TO PAG-STATUS-WS (IDX-PAGINA-WS).
021700     MOVE QTD-LIDOS-PAGINA-WS TO PAG-QTD-ITENS-WS (IDX-PAGINA-WS).
021800     ADD QTD-LIDOS-PAGINA-WS TO QTD-TOTAL-ITENS-WS.
021900     GO TO 020-LE-PAGINA-EXIT.
022000*        -- CHAMADO 4688-MCS: PAGINA COM ERRO DE LEITURA FICA
022100*        REGISTRADA COMO FALHA MAS NAO ABORTA A VARREDURA --
022200 020-LE-PAGINA-FIM-ERRO.
022300     MOVE "F" TO PAG-STATUS-WS (IDX-PAGINA-WS).
022400     MOVE ZERO TO PAG-QTD-ITENS-WS (IDX-PAGINA-WS).
022500*        -- REGRA 3: PAGINA COM FALHA NAO INTERROMPE A VARREDURA,
022600*        A PROXIMA PAGINA CONTINUA SENDO TENTADA NORMALMENTE --
022700 020-LE-PAGINA-EXIT.
022800     EXIT.
022900*
023000 030-EMITE-RELATORIO.
023100*        -- PASSO 3: PERCORRE A TABELA EM ORDEM DE PAGINA, IMPRIME
023200*        CABECALHO A CADA QUEBRA DE PAGINA E AS LINHAS DE DETALHE --
023300     PERFORM 031-EMITE-UMA-PAGINA VARYING SUB-PAGINA-WS
023400         FROM 1 BY 1 UNTIL SUB-PAGINA-WS > QTD-PAGINAS-WS.
023500 030-EMITE-RELATORIO-EXIT.
023600     EXIT.
023700*
023800 031-EMITE-UMA-PAGINA.
023900     SET IDX-PAGINA-WS TO SUB-PAGINA-WS.
024000     IF PAG-FALHA (IDX-PAGINA-WS)
024100         ADD 1 TO QTD-PAGINAS-ERRO-WS
024200         MOVE PAG-NUMERO-WS (IDX-PAGINA-WS) TO ERR-PAGINA-WS
024300         WRITE ITM-RPT-LINHA FROM LINHA-ERRO-WS
024400         GO TO 031-EMITE-UMA-PAGINA-EXIT.
024500     MOVE PAG-NUMERO-WS (IDX-PAGINA-WS) TO CAB-PAGINA-WS.
024600     WRITE ITM-RPT-LINHA FROM LINHA-CABECALHO-WS.
024700     PERFORM 032-EMITE-UM-ITEM VARYING SUB-ITEM-WS
024800         FROM 1 BY 1
024900         UNTIL SUB-ITEM-WS > PAG-QTD-ITENS-WS (IDX-PAGINA-WS).
025000 031-EMITE-UMA-PAGINA-EXIT.
025100     EXIT.
025200*
025300 032-EMITE-UM-ITEM.
025400     SET IDX-ITEM-PAG-WS TO SUB-ITEM-WS.
025500     MOVE PAG-NUMERO-WS (IDX-PAGINA-WS) TO DET-PAGINA-WS.
025600     MOVE PAG-ITM-ID-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS)
025700          TO DET-ITEM-ID-WS.
025800     MOVE PAG-ITM-STATUS-WS (IDX-PAGINA-WS IDX-ITEM-PAG-WS)
025900          TO DET-ITEM-STATUS-WS.
026000     WRITE ITM-RPT-LINHA FROM LINHA-DETALHE-WS.
026100*
026200 040-EMITE-TOTAIS.
026300     MOVE QTD-TOTAL-ITENS-WS TO TOT-ITENS-WS.
026400     WRITE ITM-RPT-LINHA FROM LINHA-TOTAL1-WS.
026500     MOVE QTD-PAGINAS-ERRO-WS TO TOT-PAG-ERRO-WS.
026600     WRITE ITM-RPT-LINHA FROM LINHA-TOTAL2-WS.
