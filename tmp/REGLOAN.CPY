000100*****************************************************************
000200*                                                               *
000300*   REGLOAN.CPY -- LAYOUT DO EMPRESTIMO (LOAN), USADO SOMENTE   *
000400*   PARA A CONFERENCIA "USUARIO JA TEM O ITEM EMPRESTADO" NO    *
000500*   RQMOVE.                                                     *
000600*                                                               *
000700*   HISTORICO DE ALTERACOES                                    *
000800*   -----------------------                                    *
000900*   1992-06-30  JCT  VERSAO INICIAL                             *
001000*   1999-02-08  LAF  AJUSTE Y2K - SEM CAMPOS DE DATA NO LAYOUT  *
001100*                                                               *
001200*****************************************************************
001300*
001400 01  REG-EMPRESTIMO-WS.
001500     05  LN-ID-WS                       PIC X(36).
001600     05  LN-ITEM-ID-WS                  PIC X(36).
001700     05  LN-USUARIO-ID-WS               PIC X(36).
001800     05  LN-STATUS-WS                   PIC X(06).
001900         88  LN-STATUS-ABERTO           VALUE "OPEN  ".
002000         88  LN-STATUS-FECHADO          VALUE "CLOSED".
002100     05  FILLER                         PIC X(14).
002200*
002300 01  REG-EMPRESTIMO-TX.
002400     05  LN-ID-TX                       PIC X(36).
002500     05  LN-ITEM-ID-TX                  PIC X(36).
002600     05  LN-USUARIO-ID-TX               PIC X(36).
002700     05  LN-STATUS-TX                   PIC X(06).
002800     05  FILLER                         PIC X(14).
