000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RQADDR.
000500 AUTHOR. JOAO C. TAVARES.
000600 INSTALLATION. SISTEMA DE CIRCULACAO - BIBLIOTECA CENTRAL.
000700 DATE-WRITTEN. 02/05/1991.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   RQADDR -- CASAMENTO DE LOTE DE PEDIDOS COM TIPO DE ENDERECO.*
001400*                                                               *
001500*   LE UM LOTE DE PEDIDOS (REQUESTS-IN), COLETA OS CODIGOS DE   *
001600*   TIPO DE ENDERECO DE ENTREGA DISTINTOS E NAO BRANCOS, LE     *
001700*   SOMENTE OS REGISTROS DE TIPO DE ENDERECO CUJO CODIGO        *
001800*   APARECE NO LOTE (LEITURA FILTRADA, NAO VARREDURA COMPLETA), *
001900*   MONTA UMA TABELA EM MEMORIA E GRAVA O LOTE DE PEDIDOS DE    *
002000*   VOLTA COM O NOME DO TIPO DE ENDERECO RESOLVIDO. CODIGO EM   *
002100*   BRANCO OU SEM CORRESPONDENCIA NAO GRAVA ERRO -- O PEDIDO    *
002200*   SEGUE SEM TIPO DE ENDERECO RESOLVIDO.                       *
002300*                                                               *
002400*   HISTORICO DE ALTERACOES                                    *
002500*   -----------------------                                    *
002600*   1991-02-05  JCT  VERSAO INICIAL                             *
002700*   1993-08-17  JCT  PASSOU A LER SOMENTE OS CODIGOS DO LOTE    *
002800*                    EM VEZ DE VARRER O ARQUIVO TODO DE TIPOS   *
002900*                    DE ENDERECO (OS 0088 - GANHO DE DESEMPENHO)*
003000*   1996-11-02  LAF  CORRIGIDO -- CODIGO REPETIDO NO LOTE NAO   *
003100*                    DEVE SER PROCURADO MAIS DE UMA VEZ         *
003200*   1999-03-02  LAF  AJUSTE Y2K - CONFIRMADO QUE O PROGRAMA     *
003300*                    NAO MANIPULA DATAS DE NENHUMA FORMA        *
003400*   2003-05-19  MCS  CHAMADO 4471 - PASSOU A USAR REGREQ.CPY    *
003500*                    COMPARTILHADO COM O RQMOVE                 *
003600*   2007-01-22  VSO  CHAMADO 5344 - LIMITE DA TABELA DE CODIGOS *
003700*                    ELEVADO DE 200 PARA 500 POSICOES            *
003800*                                                                *
003900*****************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS HOUVE-ERRO-GRAVE.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT REQUESTS-IN       ASSIGN TO REQIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-REQIN.
005300*
005400     SELECT ADDRESS-TYPES-IN  ASSIGN TO ADTIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-ADTIN.
005700*
005800     SELECT REQUESTS-OUT      ASSIGN TO REQOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-REQOUT.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  REQUESTS-IN
006600     LABEL RECORD IS STANDARD.
006700 01  REQ-REG-IN                         PIC X(200).
006800*
006900 FD  ADDRESS-TYPES-IN
007000     LABEL RECORD IS STANDARD.
007100 01  ADT-REG-IN                         PIC X(92).
007200*
007300 FD  REQUESTS-OUT
007400     LABEL RECORD IS STANDARD.
007500 01  REQ-REG-OUT                        PIC X(200).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 77  FS-REQIN             PIC X(02).
008000 77  FS-ADTIN             PIC X(02).
008100 77  FS-REQOUT            PIC X(02).
008200 77  HOUVE-ERRO-GRAVE     PIC X(01) VALUE "N".
008300 77  QTD-PEDIDOS-LOTE-WS  PIC 9(04) COMP VALUE ZERO.
008400 77  QTD-CODIGOS-WS       PIC 9(04) COMP VALUE ZERO.
008500 77  QTD-TIPOS-LIDOS-WS   PIC 9(04) COMP VALUE ZERO.
008600 77  SUB-PEDIDO-WS        PIC 9(04) COMP VALUE ZERO.
008700 77  SUB-CODIGO-WS        PIC 9(04) COMP VALUE ZERO.
008800 77  SUB-TIPO-WS          PIC 9(04) COMP VALUE ZERO.
008900 77  CODIGO-JA-EXISTE-WS  PIC X(01) VALUE "N".
009000     88  CODIGO-JA-EXISTE        VALUE "S".
009100 77  TIPO-ACHADO-WS       PIC X(01) VALUE "N".
009200     88  TIPO-ACHADO              VALUE "S".
009300*
009400*        -- COPY DO LAYOUT DO PEDIDO (COMPARTILHADO COM RQMOVE) --
009500     COPY REGREQ.
009600*
009700*        -- COPY DO LAYOUT DO TIPO DE ENDERECO --
009800     COPY REGADT.
009900*
010000*        -- TABELA EM MEMORIA COM O LOTE DE PEDIDOS LIDO
010100*        (CHAMADO 5344-VSO: LIMITE ELEVADO A 500) --
010200 01  TAB-LOTE-PEDIDOS-WS.
010300     05  LOTE-PEDIDO-WS OCCURS 500 TIMES
010400             INDEXED BY IDX-LOTE-WS.
010500         10  LOTE-REQ-ID-WS                PIC X(36).
010600         10  LOTE-ITEM-ID-WS                PIC X(36).
010700         10  LOTE-DESTINO-ID-WS             PIC X(36).
010800         10  LOTE-USUARIO-ID-WS             PIC X(36).
010900         10  LOTE-TIPO-WS                   PIC X(06).
011000         10  LOTE-END-TIPO-ID-WS            PIC X(36).
011100         10  LOTE-POSICAO-FILA-WS           PIC 9(04).
011200         10  LOTE-END-TIPO-NOME-WS          PIC X(50).
011300*
011400*        -- REDEFINES DA TABELA DE LOTE USADA PARA COMPARAR
011500*        CHAVE + CODIGO DE ENDERECO DE UMA SO VEZ (OS 0088) --
011600 01  TAB-LOTE-CHAVE-WS REDEFINES TAB-LOTE-PEDIDOS-WS.
011700     05  LOTE-CHAVE-WS OCCURS 500 TIMES.
011800         10  LOTE-CHAVE-ID-WS               PIC X(144).
011900         10  FILLER                         PIC X(96).
012000*
012100*        -- TABELA DOS CODIGOS DISTINTOS COLETADOS NO LOTE --
012200 01  TAB-CODIGOS-DISTINTOS-WS.
012300     05  CODIGO-DISTINTO-WS OCCURS 500 TIMES
012400             INDEXED BY IDX-CODIGO-WS
012500             PIC X(36).
012600*
012700*        -- TABELA DOS TIPOS DE ENDERECO LIDOS (CHAVE = ADT-ID) --
012800 01  TAB-TIPOS-ENDERECO-WS.
012900     05  TIPO-ENDERECO-WS OCCURS 500 TIMES
013000             INDEXED BY IDX-TIPO-WS.
013100         10  TAB-ADT-ID-WS                  PIC X(36).
013200         10  TAB-ADT-NOME-WS                PIC X(50).
013300*
013400*        -- REDEFINES DA TABELA DE TIPOS DE ENDERECO USADA PARA
013500*        ZERAR A TABELA INTEIRA DE UMA SO VEZ A CADA LOTE --
013600 01  TAB-TIPOS-ZERA-WS REDEFINES TAB-TIPOS-ENDERECO-WS.
013700     05  TIPO-ZERA-WS OCCURS 500 TIMES      PIC X(86).
013800*
013900 PROCEDURE DIVISION.
014000*
014100 000-CONTROLE.
014200     OPEN INPUT  REQUESTS-IN.
014300     OPEN OUTPUT REQUESTS-OUT.
014400 001-LACO-LOTES.
014500     PERFORM 010-LE-LOTE-PEDIDOS.
014600     IF QTD-PEDIDOS-LOTE-WS = ZERO
014700         GO TO 900-FECHA-ARQUIVOS.
014800     PERFORM 020-COLETA-CODIGOS.
014900     PERFORM 030-LE-TIPOS-ENDERECO.
015000     PERFORM 050-CASA-PEDIDOS THRU 050-CASA-PEDIDOS-EXIT.
015100     PERFORM 060-GRAVA-PEDIDOS.
015200     GO TO 001-LACO-LOTES.
015300*
015400 010-LE-LOTE-PEDIDOS.
015500*        -- LE ATE 500 PEDIDOS OU ATE O FIM DO ARQUIVO, O QUE
015600*        VIER PRIMEIRO (TAMANHO DO LOTE = TAMANHO DA TABELA) --
015700     MOVE ZERO TO QTD-PEDIDOS-LOTE-WS.
015800 011-LE-PEDIDO.
015900     IF QTD-PEDIDOS-LOTE-WS = 500
016000         GO TO 010-LE-LOTE-PEDIDOS-EXIT.
016100     READ REQUESTS-IN INTO REG-PEDIDO-TX
016200         AT END MOVE "10" TO FS-REQIN
016300         NOT AT END MOVE "00" TO FS-REQIN.
016400     IF FS-REQIN = "10"
016500         GO TO 010-LE-LOTE-PEDIDOS-EXIT.
016600     ADD 1 TO QTD-PEDIDOS-LOTE-WS.
016700     SET IDX-LOTE-WS TO QTD-PEDIDOS-LOTE-WS.
016800     MOVE REQ-ID-TX              TO LOTE-REQ-ID-WS (IDX-LOTE-WS)
016900     MOVE REQ-ITEM-ID-TX         TO LOTE-ITEM-ID-WS (IDX-LOTE-WS)
017000     MOVE REQ-DESTINO-ITEM-ID-TX
017100          TO LOTE-DESTINO-ID-WS (IDX-LOTE-WS)
017200     MOVE REQ-USUARIO-ID-TX      TO LOTE-USUARIO-ID-WS (IDX-LOTE-WS)
017300     MOVE REQ-TIPO-TX            TO LOTE-TIPO-WS (IDX-LOTE-WS)
017400     MOVE REQ-END-TIPO-ID-TX
017500          TO LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
017600     MOVE REQ-POSICAO-FILA-TX
017700          TO LOTE-POSICAO-FILA-WS (IDX-LOTE-WS)
017800     MOVE SPACES TO LOTE-END-TIPO-NOME-WS (IDX-LOTE-WS).
017900     GO TO 011-LE-PEDIDO.
018000 010-LE-LOTE-PEDIDOS-EXIT.
018100     EXIT.
018200*
018300 020-COLETA-CODIGOS.
018400*        -- REGRA 3: COLETA OS CODIGOS DISTINTOS E NAO BRANCOS
018500*        DO LOTE (CADA CODIGO SO ENTRA UMA VEZ NA TABELA) --
018600     MOVE ZERO TO QTD-CODIGOS-WS.
018700     PERFORM 021-COLETA-UM VARYING SUB-PEDIDO-WS
018800         FROM 1 BY 1 UNTIL SUB-PEDIDO-WS > QTD-PEDIDOS-LOTE-WS.
018900*
019000 021-COLETA-UM.
019100     SET IDX-LOTE-WS TO SUB-PEDIDO-WS.
019200     IF LOTE-END-TIPO-ID-WS (IDX-LOTE-WS) = SPACES
019300         GO TO 021-COLETA-UM-EXIT.
019400     MOVE "N" TO CODIGO-JA-EXISTE-WS.
019500     PERFORM 022-PROCURA-CODIGO VARYING SUB-CODIGO-WS
019600         FROM 1 BY 1 UNTIL SUB-CODIGO-WS > QTD-CODIGOS-WS
019700         OR CODIGO-JA-EXISTE.
019800     IF NOT CODIGO-JA-EXISTE
019900         ADD 1 TO QTD-CODIGOS-WS
020000         SET IDX-CODIGO-WS TO QTD-CODIGOS-WS
020100         MOVE LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
020200              TO CODIGO-DISTINTO-WS (IDX-CODIGO-WS).
020300 021-COLETA-UM-EXIT.
020400     EXIT.
020500*
020600 022-PROCURA-CODIGO.
020700     SET IDX-CODIGO-WS TO SUB-CODIGO-WS.
020800     IF CODIGO-DISTINTO-WS (IDX-CODIGO-WS)
020900        = LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
021000         MOVE "S" TO CODIGO-JA-EXISTE-WS.
021100*
021200 030-LE-TIPOS-ENDERECO.
021300*        -- LEITURA FILTRADA: SO INTERESSAM OS ADT-ID QUE
021400*        APARECEM NA TABELA DE CODIGOS DISTINTOS DO LOTE --
021500     MOVE ZERO TO QTD-TIPOS-LIDOS-WS.
021600     CLOSE ADDRESS-TYPES-IN.
021700     OPEN INPUT ADDRESS-TYPES-IN.
021800 031-LE-TIPO.
021900     READ ADDRESS-TYPES-IN INTO REG-TIPO-END-TX
022000         AT END GO TO 030-LE-TIPOS-ENDERECO-EXIT.
022100     MOVE ADT-ID-TX   TO ADT-ID-WS
022200     MOVE ADT-NOME-TX TO ADT-NOME-WS.
022300     MOVE "N" TO TIPO-ACHADO-WS.
022400     PERFORM 032-PROCURA-NA-LISTA VARYING SUB-CODIGO-WS
022500         FROM 1 BY 1 UNTIL SUB-CODIGO-WS > QTD-CODIGOS-WS
022600         OR TIPO-ACHADO.
022700     IF TIPO-ACHADO
022800         ADD 1 TO QTD-TIPOS-LIDOS-WS
022900         SET IDX-TIPO-WS TO QTD-TIPOS-LIDOS-WS
023000         MOVE ADT-ID-WS   TO TAB-ADT-ID-WS (IDX-TIPO-WS)
023100         MOVE ADT-NOME-WS TO TAB-ADT-NOME-WS (IDX-TIPO-WS).
023200     GO TO 031-LE-TIPO.
023300 030-LE-TIPOS-ENDERECO-EXIT.
023400     EXIT.
023500*
023600 032-PROCURA-NA-LISTA.
023700     SET IDX-CODIGO-WS TO SUB-CODIGO-WS.
023800     IF CODIGO-DISTINTO-WS (IDX-CODIGO-WS) = ADT-ID-WS
023900         MOVE "S" TO TIPO-ACHADO-WS.
024000*
024100 050-CASA-PEDIDOS.
024200*        -- PASSO 5: PARA CADA PEDIDO DO LOTE, PROCURA O TIPO DE
024300*        ENDERECO NA TABELA E ANEXA O NOME; SEM CORRESPONDENCIA
024400*        FICA EM BRANCO -- NAO E ERRO DE LOTE (REGRA 2) --
024500     PERFORM 051-CASA-UM VARYING SUB-PEDIDO-WS
024600         FROM 1 BY 1 UNTIL SUB-PEDIDO-WS > QTD-PEDIDOS-LOTE-WS.
024700 050-CASA-PEDIDOS-EXIT.
024800     EXIT.
024900*
025000 051-CASA-UM.
025100     SET IDX-LOTE-WS TO SUB-PEDIDO-WS.
025200     MOVE "N" TO TIPO-ACHADO-WS.
025300     IF LOTE-END-TIPO-ID-WS (IDX-LOTE-WS) = SPACES
025400         GO TO 051-CASA-UM-EXIT.
025500     PERFORM 052-CASA-CONTRA-TABELA VARYING SUB-TIPO-WS
025600         FROM 1 BY 1 UNTIL SUB-TIPO-WS > QTD-TIPOS-LIDOS-WS
025700         OR TIPO-ACHADO.
025800 051-CASA-UM-EXIT.
025900     EXIT.
026000*
026100 052-CASA-CONTRA-TABELA.
026200*        -- REGRA 1: CASAMENTO SOMENTE POR CODIGO EXATO --
026300     SET IDX-TIPO-WS TO SUB-TIPO-WS.
026400     IF TAB-ADT-ID-WS (IDX-TIPO-WS)
026500        = LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
026600         MOVE "S" TO TIPO-ACHADO-WS
026700         MOVE TAB-ADT-NOME-WS (IDX-TIPO-WS)
026800              TO LOTE-END-TIPO-NOME-WS (IDX-LOTE-WS).
026900*
027000 060-GRAVA-PEDIDOS.
027100     PERFORM 061-GRAVA-UM VARYING SUB-PEDIDO-WS
027200         FROM 1 BY 1 UNTIL SUB-PEDIDO-WS > QTD-PEDIDOS-LOTE-WS.
027300*
027400 061-GRAVA-UM.
027500     SET IDX-LOTE-WS TO SUB-PEDIDO-WS.
027600     MOVE LOTE-REQ-ID-WS (IDX-LOTE-WS)        TO REQ-ID-TX
027700     MOVE LOTE-ITEM-ID-WS (IDX-LOTE-WS)       TO REQ-ITEM-ID-TX
027800     MOVE LOTE-DESTINO-ID-WS (IDX-LOTE-WS)
027900          TO REQ-DESTINO-ITEM-ID-TX
028000     MOVE LOTE-USUARIO-ID-WS (IDX-LOTE-WS)    TO REQ-USUARIO-ID-TX
028100     MOVE LOTE-TIPO-WS (IDX-LOTE-WS)          TO REQ-TIPO-TX
028200     MOVE LOTE-END-TIPO-ID-WS (IDX-LOTE-WS)
028300          TO REQ-END-TIPO-ID-TX
028400     MOVE LOTE-POSICAO-FILA-WS (IDX-LOTE-WS)
028500          TO REQ-POSICAO-FILA-TX
028600     MOVE LOTE-END-TIPO-NOME-WS (IDX-LOTE-WS)
028700          TO REQ-END-TIPO-NOME-TX.
028800     WRITE REQ-REG-OUT FROM REG-PEDIDO-TX.
028900*
029000 900-FECHA-ARQUIVOS.
029100     CLOSE REQUESTS-IN
029200           ADDRESS-TYPES-IN
029300           REQUESTS-OUT.
029400     STOP RUN.
