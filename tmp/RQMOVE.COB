000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID. RQMOVE.
000500 AUTHOR. RICARDO S. MAGALHAES.
000600 INSTALLATION. SISTEMA DE CIRCULACAO - BIBLIOTECA CENTRAL.
000700 DATE-WRITTEN. 03/11/1987.
000800 DATE-COMPILED.
000900 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
001000*
001100*****************************************************************
001200*                                                               *
001300*   RQMOVE -- MOVIMENTACAO DE PEDIDO DE RESERVA ENTRE ITENS.    *
001400*                                                               *
001500*   LE UM PEDIDO (HOLD/RECALL/PAGE) JUNTO COM O ITEM DESTINO    *
001600*   PARA O QUAL ELE DEVE SER MOVIDO, APLICA AS REGRAS DE        *
001700*   VALIDACAO DA CADEIA DE ATUALIZACAO DE PEDIDO E, SE TUDO     *
001800*   PASSAR, REPONTA O PEDIDO PARA O ITEM DESTINO E GRAVA A      *
001900*   NOVA ENTRADA NA FILA DO ITEM DESTINO. SE QUALQUER REGRA     *
002000*   FALHAR O PEDIDO VOLTA EXATAMENTE COMO ESTAVA -- NENHUMA     *
002100*   ENTRADA DE FILA E GRAVADA OU REMOVIDA.                      *
002200*                                                               *
002300*   HISTORICO DE ALTERACOES                                    *
002400*   -----------------------                                    *
002500*   1987-03-11  RSM  VERSAO INICIAL                             *
002600*   1987-08-04  RSM  INCLUIDA REGRA DO RECALL P/ ITEM AINDA     *
002700*                    NAO RECALLED (ORDEM DE SERVICO 0041)       *
002800*   1988-02-19  RSM  INCLUIDA REGRA DE AUTO-CONVERSAO P/ PAGE   *
002900*                    QUANDO ITEM DESTINO ESTA DISPONIVEL        *
003000*   1989-07-22  RSM  INCLUIDA REGRA DE EMPRESTIMO EM ABERTO     *
003100*                    DO PROPRIO SOLICITANTE (OS 0077)           *
003200*   1991-02-05  JCT  GRAVACAO DA POSICAO NA FILA DO DESTINO     *
003300*   1993-11-30  JCT  REVISAO GERAL DOS PARAGRAFOS DE VALIDACAO  *
003400*   1996-10-30  LAF  INCLUIDOS STUBS DE VALIDACAO DE POLITICA   *
003500*                    DE PEDIDO, GRUPO DE USUARIO E PEDIDO       *
003600*                    DUPLICADO (REGRAS FORA DO ESCOPO DESTE     *
003700*                    CORTE DE CODIGO - VIDE NOTA NOS PARAGRAFOS) *
003800*   1998-12-14  LAF  AJUSTE Y2K - CONFIRMADO QUE O PROGRAMA NAO  *
003900*                    MANIPULA DATAS DE NENHUMA FORMA             *
004000*   2001-03-08  MCS  CHAMADO 4502 - PASSOU A USAR REGITM.CPY     *
004100*                    COM REDEFINES DE STATUS                    *
004200*   2003-05-19  MCS  CHAMADO 4471 - PASSOU A USAR REGREQ.CPY     *
004300*                    COMPARTILHADO COM O RQADDR                  *
004400*   2006-09-14  VSO  CHAMADO 5190 - MENSAGEM DE ERRO DA REGRA    *
004500*                    DE RECALL REVISADA P/ TEXTO DEFINITIVO      *
004600*                                                                *
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS TIPO-VALIDO IS "H" "R" "P"
005400     UPSI-0 ON STATUS IS HOUVE-ERRO-GRAVE.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT REQUESTS-IN        ASSIGN TO REQIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-REQIN.
006200*
006300     SELECT ITEMS-IN           ASSIGN TO ITMIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-ITMIN.
006600*
006700     SELECT REQUEST-QUEUE-IN   ASSIGN TO RQEIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-RQEIN.
007000*
007100     SELECT LOANS-IN           ASSIGN TO LOANIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-LOANIN.
007400*
007500     SELECT REQUESTS-OUT       ASSIGN TO REQOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-REQOUT.
007800*
007900     SELECT REQUEST-QUEUE-OUT  ASSIGN TO RQEOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-RQEOUT.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  REQUESTS-IN
008700     LABEL RECORD IS STANDARD.
008800 01  REQ-REG-IN                         PIC X(200).
008900*
009000 FD  ITEMS-IN
009100     LABEL RECORD IS STANDARD.
009200 01  ITM-REG-IN                         PIC X(60).
009300*
009400 FD  REQUEST-QUEUE-IN
009500     LABEL RECORD IS STANDARD.
009600 01  RQE-REG-IN                         PIC X(78).
009700*
009800 FD  LOANS-IN
009900     LABEL RECORD IS STANDARD.
010000 01  LOAN-REG-IN                        PIC X(94).
010100*
010200 FD  REQUESTS-OUT
010300     LABEL RECORD IS STANDARD.
010400 01  REQ-REG-OUT                        PIC X(200).
010500*
010600 FD  REQUEST-QUEUE-OUT
010700     LABEL RECORD IS STANDARD.
010800 01  RQE-REG-OUT                        PIC X(78).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 77  FS-REQIN                PIC X(02).
011300 77  FS-ITMIN                PIC X(02).
011400 77  FS-RQEIN                PIC X(02).
011500 77  FS-LOANIN               PIC X(02).
011600 77  FS-REQOUT               PIC X(02).
011700 77  FS-RQEOUT               PIC X(02).
011800 77  HOUVE-ERRO-GRAVE        PIC X(01) VALUE "N".
011900 77  ITEM-DESTINO-ACHADO-WS  PIC X(01) VALUE "N".
012000     88  ITEM-DESTINO-ACHADO        VALUE "S".
012100 77  VALIDACAO-PASSOU-WS     PIC X(01) VALUE "S".
012200     88  VALIDACAO-PASSOU           VALUE "S".
012300 77  QTD-FILA-DESTINO-WS     PIC 9(04) COMP VALUE ZERO.
012400 77  QTD-RECALL-NA-FILA-WS   PIC 9(04) COMP VALUE ZERO.
012500 77  SUB-FILA-WS             PIC 9(04) COMP VALUE ZERO.
012600 77  EMPRESTIMO-ACHADO-WS    PIC X(01) VALUE "N".
012700     88  EMPRESTIMO-CONFLITANTE     VALUE "S".
012800 77  MSG-VALIDACAO-WS        PIC X(80) VALUE SPACES.
012900*
013000*        -- COPY DO LAYOUT DO PEDIDO (COMPARTILHADO COM RQADDR) --
013100     COPY REGREQ.
013200*
013300*        -- COPY DO LAYOUT DO ITEM (COMPARTILHADO COM ITMRPT) --
013400     COPY REGITM.
013500*
013600*        -- COPY DO LAYOUT DA FILA DO ITEM --
013700     COPY REGRQE.
013800*
013900*        -- COPY DO LAYOUT DE EMPRESTIMO --
014000     COPY REGLOAN.
014100*
014200*        -- AREA DE TRABALHO P/ GUARDAR O ITEM ORIGINAL DO PEDIDO
014300*        ANTES DE MOVER, USADA PARA RESTAURAR EM CASO DE FALHA --
014400 01  REQ-SALVO-WS.
014500     05  REQ-SALVO-ITEM-ID-WS       PIC X(36).
014600     05  REQ-SALVO-TIPO-WS          PIC X(06).
014700     05  FILLER                     PIC X(10).
014800*
014900*        -- REDEFINES DO REGISTRO SALVO USADO P/ COMPARAR OS
015000*        DOIS CAMPOS DE UMA SO VEZ NA RESTAURACAO (OS 0077) --
015100 01  REQ-SALVO-PAR-WS REDEFINES REQ-SALVO-WS.
015200     05  REQ-SALVO-PAR-CHAVE-WS     PIC X(42).
015300     05  FILLER                     PIC X(10).
015400*
015500*        -- RESULTADO DO PEDIDO MOVIDO, P/ O CHAMADOR SABER QUE
015600*        O MOVIMENTO OCORREU E PARA QUAL ITEM --
015700 01  RESULTADO-MOVER-WS.
015800     05  RESULT-ITEM-DESTINO-ID-WS  PIC X(36).
015900     05  RESULT-MOVEU-WS            PIC X(01) VALUE "N".
016000         88  RESULT-MOVEU               VALUE "S".
016100     05  FILLER                     PIC X(10).
016200*
016300 PROCEDURE DIVISION.
016400*
016500 000-CONTROLE.
016600     PERFORM 005-ABRE-ARQUIVOS.
016700 001-LACO-PEDIDOS.
016800     PERFORM 010-LE-PEDIDO-MOVER.
016900     IF FS-REQIN = "10"
017000         GO TO 900-FECHA-ARQUIVOS.
017100     PERFORM 020-BUSCA-ITEM-DESTINO.
017200     IF NOT ITEM-DESTINO-ACHADO
017300         PERFORM 095-REJEITA-SEM-ITEM
017400         GO TO 001-LACO-PEDIDOS.
017500     PERFORM 030-BUSCA-FILA-DESTINO.
017600     PERFORM 040-APLICA-MOVER.
017700     PERFORM 050-REGRA-AUTO-PAGE.
017800     PERFORM 060-CADEIA-VALIDA THRU 060-CADEIA-VALIDA-EXIT.
017900     IF VALIDACAO-PASSOU
018000         PERFORM 070-GRAVA-MOVER
018100     ELSE
018200         PERFORM 080-RESTAURA-PEDIDO.
018300     PERFORM 085-GRAVA-PEDIDO-SAIDA.
018400     GO TO 001-LACO-PEDIDOS.
018500*
018600 005-ABRE-ARQUIVOS.
018700     OPEN INPUT  REQUESTS-IN
018800                 ITEMS-IN
018900                 REQUEST-QUEUE-IN
019000                 LOANS-IN.
019100     OPEN OUTPUT REQUESTS-OUT
019200                 REQUEST-QUEUE-OUT.
019300*
019400 010-LE-PEDIDO-MOVER.
019500     READ REQUESTS-IN INTO REG-PEDIDO-TX
019600         AT END MOVE "10" TO FS-REQIN
019700         NOT AT END MOVE "00" TO FS-REQIN.
019800     IF FS-REQIN = "00"
019900         MOVE REQ-ID-TX             TO REQ-ID-WS
020000         MOVE REQ-ITEM-ID-TX        TO REQ-ITEM-ID-WS
020100         MOVE REQ-DESTINO-ITEM-ID-TX TO REQ-DESTINO-ITEM-ID-WS
020200         MOVE REQ-USUARIO-ID-TX     TO REQ-USUARIO-ID-WS
020300         MOVE REQ-TIPO-TX           TO REQ-TIPO-WS
020400         MOVE REQ-END-TIPO-ID-TX    TO REQ-END-TIPO-ID-WS
020500         MOVE REQ-POSICAO-FILA-TX   TO REQ-POSICAO-FILA-WS
020600         MOVE REQ-ITEM-ID-WS        TO REQ-SALVO-ITEM-ID-WS
020700         MOVE REQ-TIPO-WS           TO REQ-SALVO-TIPO-WS
020800         MOVE "S" TO VALIDACAO-PASSOU-WS
020900         MOVE SPACES TO MSG-VALIDACAO-WS
021000         MOVE SPACES TO RESULTADO-MOVER-WS
021100         MOVE "N" TO RESULT-MOVEU-WS.
021200*
021300 020-BUSCA-ITEM-DESTINO.
021400     MOVE "N" TO ITEM-DESTINO-ACHADO-WS.
021500     CLOSE ITEMS-IN.
021600     OPEN INPUT ITEMS-IN.
021700 021-LE-ITEM-DESTINO.
021800     READ ITEMS-IN INTO REG-ITEM-TX
021900         AT END GO TO 020-BUSCA-ITEM-DESTINO-EXIT.
022000     MOVE ITM-ID-TX     TO ITM-ID-WS
022100     MOVE ITM-STATUS-TX TO ITM-STATUS-WS.
022200     IF ITM-ID-WS = REQ-DESTINO-ITEM-ID-WS
022300         MOVE "S" TO ITEM-DESTINO-ACHADO-WS
022400         GO TO 020-BUSCA-ITEM-DESTINO-EXIT.
022500     GO TO 021-LE-ITEM-DESTINO.
022600 020-BUSCA-ITEM-DESTINO-EXIT.
022700     EXIT.
022800*
022900 030-BUSCA-FILA-DESTINO.
023000*        -- CONTA AS ENTRADAS DA FILA DO ITEM DESTINO E MARCA
023100*        SE HA ALGUMA ENTRADA RECALL JA EXISTENTE (REGRA 2) --
023200     MOVE ZERO TO QTD-FILA-DESTINO-WS QTD-RECALL-NA-FILA-WS.
023300     CLOSE REQUEST-QUEUE-IN.
023400     OPEN INPUT REQUEST-QUEUE-IN.
023500 031-LE-FILA-DESTINO.
023600     READ REQUEST-QUEUE-IN INTO REG-FILA-TX
023700         AT END GO TO 030-BUSCA-FILA-DESTINO-EXIT.
023800     MOVE RQE-ITEM-ID-TX TO RQE-ITEM-ID-WS
023900     MOVE RQE-REQUEST-ID-TX TO RQE-REQUEST-ID-WS
024000     MOVE RQE-TIPO-TX TO RQE-TIPO-WS.
024100     IF RQE-ITEM-ID-WS = REQ-DESTINO-ITEM-ID-WS
024200         ADD 1 TO QTD-FILA-DESTINO-WS
024300         IF RQE-TIPO-RECALL
024400             ADD 1 TO QTD-RECALL-NA-FILA-WS.
024500     GO TO 031-LE-FILA-DESTINO.
024600 030-BUSCA-FILA-DESTINO-EXIT.
024700     EXIT.
024800*
024900 040-APLICA-MOVER.
025000*        -- REPONTA O PEDIDO PARA O ITEM DESTINO (PASSO 4) --
025100     MOVE REQ-DESTINO-ITEM-ID-WS TO REQ-ITEM-ID-WS.
025200*
025300 050-REGRA-AUTO-PAGE.
025400*        -- REGRA 3: ITEM DESTINO DISPONIVEL VIRA PAGE --
025500     IF ITM-DISPONIVEL
025600         MOVE "PAGE  " TO REQ-TIPO-WS.
025700*
025800 060-CADEIA-VALIDA.
025900     PERFORM 061-VALIDA-ITEM-EXISTE.
026000     IF VALIDACAO-PASSOU
026100         PERFORM 062-VALIDA-RECALL-FILA.
026200     IF VALIDACAO-PASSOU
026300         PERFORM 063-VALIDA-EMPRESTIMO.
026400     IF VALIDACAO-PASSOU
026500         PERFORM 064-VALIDA-POLITICA-STUB.
026600     IF VALIDACAO-PASSOU
026700         PERFORM 065-VALIDA-GRUPO-USUARIO-STUB.
026800     IF VALIDACAO-PASSOU
026900         PERFORM 066-VALIDA-PEDIDO-DUPLICADO-STUB.
027000 060-CADEIA-VALIDA-EXIT.
027100     EXIT.
027200*
027300 061-VALIDA-ITEM-EXISTE.
027400*        -- REGRA 1, REPETIDA NO INICIO DA CADEIA DE ATUALIZACAO
027500*        (O ITEM DESTINO AINDA PRECISA EXISTIR NESTE PONTO) --
027600     IF NOT ITEM-DESTINO-ACHADO
027700         MOVE "N" TO VALIDACAO-PASSOU-WS
027800         MOVE "DESTINATION ITEM DOES NOT EXIST" TO
027900              MSG-VALIDACAO-WS.
028000*
028100 062-VALIDA-RECALL-FILA.
028200*        -- REGRA 2 (OS 0041 / CHAMADO 5190-VSO) --
028300     IF REQ-TIPO-RECALL AND QTD-RECALL-NA-FILA-WS = ZERO
028400         MOVE "N" TO VALIDACAO-PASSOU-WS
028500         STRING "RECALLS CAN'T BE MOVED TO CHECKED OUT ITEMS "
028600             "THAT HAVE NOT BEEN PREVIOUSLY RECALLED."
028700             DELIMITED BY SIZE INTO MSG-VALIDACAO-WS.
028800*
028900 063-VALIDA-EMPRESTIMO.
029000*        -- REGRA 4 (OS 0077) -- PROCURA EMPRESTIMO ABERTO DO
029100*        ITEM DESTINO EM NOME DO SOLICITANTE DO PEDIDO --
029200     MOVE "N" TO EMPRESTIMO-ACHADO-WS.
029300     CLOSE LOANS-IN.
029400     OPEN INPUT LOANS-IN.
029500 0631-LE-EMPRESTIMO.
029600     READ LOANS-IN INTO REG-EMPRESTIMO-TX
029700         AT END GO TO 063-VALIDA-EMPRESTIMO-EXIT.
029800     MOVE LN-ID-TX TO LN-ID-WS
029900     MOVE LN-ITEM-ID-TX TO LN-ITEM-ID-WS
030000     MOVE LN-USUARIO-ID-TX TO LN-USUARIO-ID-WS
030100     MOVE LN-STATUS-TX TO LN-STATUS-WS.
030200     IF LN-ITEM-ID-WS = REQ-DESTINO-ITEM-ID-WS
030300        AND LN-STATUS-ABERTO
030400        AND LN-USUARIO-ID-WS = REQ-USUARIO-ID-WS
030500         MOVE "S" TO EMPRESTIMO-ACHADO-WS
030600         GO TO 063-VALIDA-EMPRESTIMO-EXIT.
030700     GO TO 0631-LE-EMPRESTIMO.
030800 063-VALIDA-EMPRESTIMO-EXIT.
030900     IF EMPRESTIMO-CONFLITANTE
031000         MOVE "N" TO VALIDACAO-PASSOU-WS
031100         MOVE "THIS REQUESTER CURRENTLY HAS THIS ITEM ON LOAN."
031200              TO MSG-VALIDACAO-WS.
031300*
031400 064-VALIDA-POLITICA-STUB.
031500*        -- STUB (LAF 1996-10-30): A REGRA REAL DE POLITICA DE
031600*        PEDIDO (REQUEST POLICY) NAO FAZ PARTE DESTE CORTE DE
031700*        CODIGO (VIDE SPEC, NON-GOALS). SEMPRE PASSA. NAO E
031800*        UMA TRADUCAO FIEL DA REGRA ORIGINAL.                 --
031900     CONTINUE.
032000*
032100 065-VALIDA-GRUPO-USUARIO-STUB.
032200*        -- STUB (LAF 1996-10-30): COMBINACAO USUARIO/GRUPO DE
032300*        PATRONOS INVALIDA -- FORA DO ESCOPO. SEMPRE PASSA.   --
032400     CONTINUE.
032500*
032600 066-VALIDA-PEDIDO-DUPLICADO-STUB.
032700*        -- STUB (LAF 1996-10-30): USUARIO JA POSSUI OUTRO
032800*        PEDIDO PARA O MESMO ITEM -- FORA DO ESCOPO. SEMPRE
032900*        PASSA.                                                --
033000     CONTINUE.
033100*
033200 070-GRAVA-MOVER.
033300*        -- REGRA 5: POSICAO NA FILA = QTD ATUAL + 1 --
033400     ADD 1 TO QTD-FILA-DESTINO-WS.
033500     MOVE QTD-FILA-DESTINO-WS TO REQ-POSICAO-FILA-WS.
033600     MOVE REQ-DESTINO-ITEM-ID-WS TO RQE-ITEM-ID-WS.
033700     MOVE REQ-ID-WS              TO RQE-REQUEST-ID-WS.
033800     MOVE REQ-TIPO-WS            TO RQE-TIPO-WS.
033900     MOVE RQE-ITEM-ID-WS    TO RQE-ITEM-ID-TX
034000     MOVE RQE-REQUEST-ID-WS TO RQE-REQUEST-ID-TX
034100     MOVE RQE-TIPO-WS       TO RQE-TIPO-TX.
034200     WRITE RQE-REG-OUT FROM REG-FILA-TX.
034300     MOVE REQ-DESTINO-ITEM-ID-WS TO RESULT-ITEM-DESTINO-ID-WS.
034400     MOVE "S" TO RESULT-MOVEU-WS.
034500*        -- PASSO 8: EM MEMORIA O ITEM VOLTA A SER O ORIGINAL,
034600*        O ITEM DESTINO FICA REGISTRADO SO NO RESULTADO --
034700     MOVE REQ-SALVO-ITEM-ID-WS TO REQ-ITEM-ID-WS.
034800*
034900 080-RESTAURA-PEDIDO.
035000*        -- REGRA 7: TUDO OU NADA -- RESTAURA ITEM E TIPO
035100*        ORIGINAIS, NENHUMA ENTRADA DE FILA E GRAVADA --
035200     MOVE REQ-SALVO-ITEM-ID-WS TO REQ-ITEM-ID-WS.
035300     MOVE REQ-SALVO-TIPO-WS    TO REQ-TIPO-WS.
035400*
035500 085-GRAVA-PEDIDO-SAIDA.
035600     MOVE REQ-ID-WS              TO REQ-ID-TX
035700     MOVE REQ-ITEM-ID-WS         TO REQ-ITEM-ID-TX
035800     MOVE REQ-DESTINO-ITEM-ID-WS TO REQ-DESTINO-ITEM-ID-TX
035900     MOVE REQ-USUARIO-ID-WS      TO REQ-USUARIO-ID-TX
036000     MOVE REQ-TIPO-WS            TO REQ-TIPO-TX
036100     MOVE REQ-END-TIPO-ID-WS     TO REQ-END-TIPO-ID-TX
036200     MOVE REQ-POSICAO-FILA-WS    TO REQ-POSICAO-FILA-TX
036300     MOVE MSG-VALIDACAO-WS (1:50) TO REQ-END-TIPO-NOME-TX.
036400     WRITE REQ-REG-OUT FROM REG-PEDIDO-TX.
036500*
036600 095-REJEITA-SEM-ITEM.
036700*        -- REGRA 1 NA PRIMEIRA CHECAGEM (LOGO APOS A BUSCA) --
036800     MOVE "N" TO VALIDACAO-PASSOU-WS.
036900     MOVE "DESTINATION ITEM DOES NOT EXIST" TO MSG-VALIDACAO-WS.
037000     PERFORM 085-GRAVA-PEDIDO-SAIDA.
037100*
037200 900-FECHA-ARQUIVOS.
037300     CLOSE REQUESTS-IN
037400           ITEMS-IN
037500           REQUEST-QUEUE-IN
037600           LOANS-IN
037700           REQUESTS-OUT
037800           REQUEST-QUEUE-OUT.
037900     STOP RUN.
